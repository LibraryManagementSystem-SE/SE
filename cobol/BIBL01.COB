000100                                                                          
000200 IDENTIFICATION DIVISION.                                                 
000300 PROGRAM-ID.    BIBL01.                                                   
000400 AUTHOR.        ROGERIO-MACHADO.                                          
000500 INSTALLATION.  COMERCIAL ELDORADO.                                       
000600 DATE-WRITTEN.  14/03/89.                                                 
000700 DATE-COMPILED.                                                           
000800 SECURITY.      CONFIDENCIAL - USO INTERNO COMERCIAL ELDORADO.            
000900*****************************************************************         
001000*  BIBL01 -- MANUTENCAO DO CADASTRO DE USUARIOS DA BIBLIOTECA   *         
001100*  (SOCIOS E ADMINISTRADORES DO BALCAO).  LE O MOVIMENTO DE     *         
001200*  CADASTRO (ARQUIVO USERTRAN) E ATUALIZA O MESTRE USERS.       *         
001300*-----------------------------------------------------------------        
001400*  14/03/89 RFM -- VERSAO INICIAL. CADASTRO DE SOCIO, A PARTIR   *        
001500*                   DA TELA DE CLIENTES DO CONTROLE FINANCEIRO.  *        
001600*  22/08/90 RFM -- INCLUIDO CADASTRO DE ADMINISTRADOR (RA) E O   *        
001700*                   CAMPO USR-ROLE NO MESTRE DE SOCIOS.          *        
001800*  05/02/93 VLS -- SALDO DE MULTA (USR-FINE-BAL) AMPLIADO P/     *        
001900*                   9(07)V99, ACOMPANHANDO O LAYOUT DO MESTRE.   *        
002000*  17/11/92 JCS -- CHAMADO 0118 - TROCA DE SENHA (PC) PASSOU A   *        
002100*                   EXIGIR A SENHA ATUAL ANTES DE GRAVAR A NOVA. *        
002200*  30/07/91 RFM -- CHAMADO 0142 - BAIXA DE SOCIO (RU) PASSOU A   *        
002300*                   CONSULTAR O FICHARIO DE EMPRESTIMOS (LOANS)  *        
002400*                   ANTES DE PERMITIR A EXCLUSAO DO CADASTRO.    *        
002500*  14/01/95 VLS -- CHAMADO 0203 - LISTAGEM GERAL (LU) RESTRITA   *        
002600*                   A LOGIN DE ADMINISTRADOR, COM CONFERENCIA DE *        
002700*                   USUARIO/SENHA NO PROPRIO MOVIMENTO DE BAIXA. *        
002800*  23/09/97 JCS -- CHAMADO 0271 - TOTAIS DE MOVIMENTO PASSARAM A *        
002900*                   SAIR NO RELATORIO USRPTFIL, UM POR CODIGO.   *        
003000*  NOV/99   RFM -- REVISAO Y2K - NENHUMA DATA DE SISTEMA USADA   *        
003100*                   NESTE PROGRAMA; TRN-DATE NAO EXISTE AQUI E O *        
003200*                   CADASTRO NAO GRAVA DATA ALGUMA NO REGISTRO.  *        
003300*  08/03/00 VLS -- CHAMADO 0305 - RETIRADA MOVE RESIDUAL EM      *        
003400*                   P50-REMOVE-USUARIO QUE GRAVAVA POR CIMA DA   *        
003500*                   PRIMEIRA ENTRADA DA TABELA (WS-CHAVE-ID(1)   *        
003600*                   REDEFINE WS-USR-ID(1)).  A PROCURA JA USA    *        
003700*                   UTR-TARGET-ID DIRETO, NAO PRECISA DO MOVE.   *        
003800*****************************************************************         
003900 ENVIRONMENT DIVISION.                                                    
004000 CONFIGURATION SECTION.                                                   
004100 SPECIAL-NAMES.                                                           
004200     C01 IS TOP-OF-FORM.                                                  
004300 INPUT-OUTPUT SECTION.                                                    
004400 FILE-CONTROL.                                                            
004500     SELECT USERS    ASSIGN TO "USERS"                                    
004600            ORGANIZATION IS LINE SEQUENTIAL                               
004700            FILE STATUS  IS FS-USERS.                                     
004800     SELECT LOANS    ASSIGN TO "LOANS"                                    
004900            ORGANIZATION IS LINE SEQUENTIAL                               
005000            FILE STATUS  IS FS-LOANS.                                     
005100     SELECT USERTRAN ASSIGN TO "USERTRAN"                                 
005200            ORGANIZATION IS LINE SEQUENTIAL                               
005300            FILE STATUS  IS FS-USRTRN.                                    
005400     SELECT USRPTFIL ASSIGN TO PRINTER                                    
005500            FILE STATUS  IS FS-USRPTF.                                    
005600                                                                          
005700 DATA DIVISION.                                                           
005800 FILE SECTION.                                                            
005900 FD  USERS            LABEL RECORD IS STANDARD.                           
006000     COPY BIBLUSR.                                                        
006100                                                                          
006200 FD  LOANS             LABEL RECORD IS STANDARD.                          
006300     COPY BIBLLON.                                                        
006400                                                                          
006500*  MOVIMENTO DE MANUTENCAO DE CADASTRO, GERADO PELO BALCAO -- NAO         
006600*  CONFUNDIR COM O ARQUIVO TRANSACTS (ESSE E' SO DE BIBL23).              
006700 FD  USERTRAN          LABEL RECORD IS STANDARD.                          
006800 01  USERTRAN-RECORD.                                                     
006900*--  CODIGO DO MOVIMENTO DE CADASTRO --------------------------*          
007000     05  UTR-CODE             PIC X(02).                                  
007100         88  UTR-REG-SOCIO        VALUE "RG".                             
007200         88  UTR-REG-ADMIN        VALUE "RA".                             
007300         88  UTR-TROCA-SENHA      VALUE "PC".                             
007400         88  UTR-REMOVE-USUARIO   VALUE "RU".                             
007500         88  UTR-LISTA-USUARIOS   VALUE "LU".                             
007600         88  UTR-CODIGO-VALIDO    VALUE "RG" "RA" "PC" "RU"               
007700                                         "LU".                            
007800*--  ADMINISTRADOR QUE PEDIU O MOVIMENTO - RU E LU -------------*         
007900     05  UTR-ADMIN-ID         PIC X(08).                                  
008000     05  UTR-ADMIN-SENHA      PIC X(20).                                  
008100*--  USUARIO ALVO DO MOVIMENTO (RG/RA = NOVO, PC/RU = ALVO) ----*         
008200     05  UTR-TARGET-ID        PIC X(08).                                  
008300*--  DADOS DE CADASTRO (RG/RA) OU DE SENHA (PC), MESMA AREA -----*        
008400     05  UTR-DETALHE.                                                     
008500         10  UTR-USERNAME         PIC X(20).                              
008600         10  UTR-NAME             PIC X(30).                              
008700     05  UTR-DETALHE-SENHA REDEFINES UTR-DETALHE.                         
008800         10  UTR-SENHA-ATUAL      PIC X(20).                              
008900         10  UTR-SENHA-NOVA       PIC X(20).                              
009000         10  FILLER               PIC X(10).                              
009100*--  SENHA INICIAL DO NOVO CADASTRO (RG/RA) --------------------*         
009200     05  UTR-SENHA-INICIAL    PIC X(20).                                  
009300     05  FILLER               PIC X(10).                                  
009400                                                                          
009500*  IMPRESSO DE CONFERENCIA DO MOVIMENTO DE CADASTRO, UMA LINHA            
009600*  POR REGISTRO LIDO DE USERTRAN, MAIS OS TOTAIS DE FINAL DE JOB.         
009700 FD  USRPTFIL           LABEL RECORD IS OMITTED.                          
009800 01  REG-USRPTFIL            PIC X(80).                                   
009900                                                                          
010000 WORKING-STORAGE SECTION.                                                 
010100*--  INDICADORES DE FIM DE ARQUIVO ------------------------------*        
010200 77  WS-FIM-USERS         PIC X VALUE "N".                                
010300     88  FIM-USERS            VALUE "Y".                                  
010400 77  WS-FIM-LOANS         PIC X VALUE "N".                                
010500     88  FIM-LOANS            VALUE "Y".                                  
010600 77  WS-FIM-USRTRN        PIC X VALUE "N".                                
010700     88  FIM-USRTRN           VALUE "Y".                                  
010800                                                                          
010900*--  CHAVE E RESULTADO DE PROCURA NA TABELA ---------------------*        
011000 77  WS-ACHOU             PIC X VALUE "N".                                
011100     88  ACHOU-88             VALUE "Y".                                  
011200 77  WS-LOGIN-OK          PIC X VALUE "N".                                
011300     88  LOGIN-VALIDO         VALUE "Y".                                  
011400 77  WS-EH-ADMIN          PIC X VALUE "N".                                
011500     88  EH-ADMIN-88          VALUE "Y".                                  
011600 77  WS-TEM-EMPR-ATIVO    PIC X VALUE "N".                                
011700     88  TEM-EMPR-ATIVO       VALUE "Y".                                  
011800                                                                          
011900*--  SUBSCRITOS E CONTADORES, TODOS BINARIOS --------------------*        
012000 77  WS-SUB               PIC S9(4) COMP VALUE ZERO.                      
012100 77  WS-USER-COUNT        PIC S9(4) COMP VALUE ZERO.                      
012200 77  WS-LOAN-COUNT        PIC S9(4) COMP VALUE ZERO.                      
012300 77  WS-QTDE-LIDAS        PIC S9(5) COMP VALUE ZERO.                      
012400 77  WS-QTDE-ACEITAS      PIC S9(5) COMP VALUE ZERO.                      
012500 77  WS-QTDE-REJEITADAS   PIC S9(5) COMP VALUE ZERO.                      
012600 77  WS-QTDE-REGISTROS    PIC S9(5) COMP VALUE ZERO.                      
012700 77  WS-QTDE-SENHAS       PIC S9(5) COMP VALUE ZERO.                      
012800 77  WS-QTDE-REMOCOES     PIC S9(5) COMP VALUE ZERO.                      
012900 77  WS-QTDE-LISTAGENS    PIC S9(5) COMP VALUE ZERO.                      
013000                                                                          
013100*--  STATUS DE ARQUIVO ------------------------------------------*        
013200 77  FS-USERS             PIC XX.                                         
013300 77  FS-LOANS             PIC XX.                                         
013400 77  FS-USRTRN            PIC XX.                                         
013500 77  FS-USRPTF            PIC XX.                                         
013600                                                                          
013700*--  MENSAGEM DE ACEITE/REJEICAO DO MOVIMENTO -------------------*        
013800 77  WS-MENSAGEM          PIC X(47) VALUE SPACES.                         
013900                                                                          
014000*--  TABELA EM MEMORIA DO CADASTRO DE USUARIOS ------------------*        
014100 01  WS-TABELA-USUARIOS.                                                  
014200     05  WS-USR-ENTRY OCCURS 300 TIMES.                                   
014300         10  WS-USR-ID        PIC X(08).                                  
014400         10  WS-USR-USERNAME  PIC X(20).                                  
014500         10  WS-USR-NAME      PIC X(30).                                  
014600         10  WS-USR-ROLE      PIC X(01).                                  
014700         10  WS-USR-PASSWORD  PIC X(20).                                  
014800         10  WS-USR-FINE-BAL  PIC 9(07)V99.                               
014900         10  WS-USR-REMOVIDO  PIC X(01) VALUE "N".                        
015000             88  USR-ENTRY-REMOVIDA  VALUE "S".                           
015100         10  FILLER           PIC X(04).                                  
015200*  VISAO ALTERNATIVA DA ENTRADA DA TABELA, USADA SO NA PROCURA POR        
015300*  CHAVE (USR-ID) QUANDO O CHAMADOR NAO PRECISA DOS DEMAIS CAMPOS.        
015400 01  WS-USR-ENTRY-CHAVE REDEFINES WS-TABELA-USUARIOS.                     
015500     05  WS-CHAVE-ENTRY OCCURS 300 TIMES.                                 
015600         10  WS-CHAVE-ID      PIC X(08).                                  
015700         10  FILLER           PIC X(85).                                  
015800                                                                          
015900*--  TABELA EM MEMORIA DOS EMPRESTIMOS (SO P/ CONFERIR BAIXA) ---*        
016000 01  WS-TABELA-EMPRESTIMOS.                                               
016100     05  WS-LON-ENTRY OCCURS 2000 TIMES.                                  
016200         10  WS-LON-USER-ID   PIC X(08).                                  
016300         10  WS-LON-RETURNED  PIC 9(08).                                  
016400         10  FILLER           PIC X(05).                                  
016500                                                                          
016600*--  DATA DO SISTEMA, PARA O CABECALHO DO RELATORIO -------------*        
016700 01  WS-DATA-SISTEMA.                                                     
016800     05  WS-DATA-YYMMDD       PIC 9(06).                                  
016900 01  WS-DATA-SISTEMA-R REDEFINES WS-DATA-SISTEMA.                         
017000     05  WS-DATA-ANO          PIC 99.                                     
017100     05  WS-DATA-MES          PIC 99.                                     
017200     05  WS-DATA-DIA          PIC 99.                                     
017300                                                                          
017400*--  LINHAS DE IMPRESSAO DO RELATORIO DE CONFERENCIA ------------*        
017500 01  LINHA-CABEC.                                                         
017600     02  FILLER PIC X(02) VALUE SPACES.                                   
017700     02  FILLER PIC X(36) VALUE                                           
017800         "BIBL01 - MANUTENCAO DE USUARIOS ....".                          
017900     02  FILLER PIC X(07) VALUE " DATA: ".                                
018000     02  DIA-CAB  PIC 99.                                                 
018100     02  FILLER PIC X VALUE "/".                                          
018200     02  MES-CAB  PIC 99.                                                 
018300     02  FILLER PIC X VALUE "/".                                          
018400     02  ANO-CAB  PIC 99.                                                 
018500     02  FILLER PIC X(26) VALUE SPACES.                                   
018600                                                                          
018700 01  LINHA-TRACO.                                                         
018800     02  FILLER PIC X(80) VALUE ALL "-".                                  
018900                                                                          
019000 01  LINHA-MOVTO.                                                         
019100     02  FILLER PIC X(01) VALUE SPACES.                                   
019200     02  COD-DET      PIC X(02).                                          
019300     02  FILLER PIC X(01) VALUE SPACES.                                   
019400     02  ID-DET       PIC X(08).                                          
019500     02  FILLER PIC X(03) VALUE " - ".                                    
019600     02  MSG-DET      PIC X(47).                                          
019700     02  FILLER PIC X(18) VALUE SPACES.                                   
019800                                                                          
019900 01  LINHA-TOT1.                                                          
020000     02  FILLER PIC X(02) VALUE SPACES.                                   
020100     02  FILLER PIC X(30) VALUE "MOVIMENTOS LIDOS..........= ".           
020200     02  TOT-LIDOS-DET      PIC ZZZZ9.                                    
020300     02  FILLER PIC X(43) VALUE SPACES.                                   
020400 01  LINHA-TOT2.                                                          
020500     02  FILLER PIC X(02) VALUE SPACES.                                   
020600     02  FILLER PIC X(30) VALUE "MOVIMENTOS ACEITOS.........= ".          
020700     02  TOT-ACEITOS-DET    PIC ZZZZ9.                                    
020800     02  FILLER PIC X(43) VALUE SPACES.                                   
020900 01  LINHA-TOT3.                                                          
021000     02  FILLER PIC X(02) VALUE SPACES.                                   
021100     02  FILLER PIC X(30) VALUE "MOVIMENTOS REJEITADOS......= ".          
021200     02  TOT-REJEIT-DET     PIC ZZZZ9.                                    
021300     02  FILLER PIC X(43) VALUE SPACES.                                   
021400 01  LINHA-TOT4.                                                          
021500     02  FILLER PIC X(02) VALUE SPACES.                                   
021600     02  FILLER PIC X(30) VALUE "CADASTROS NOVOS (RG/RA)....= ".          
021700     02  TOT-REGIST-DET     PIC ZZZZ9.                                    
021800     02  FILLER PIC X(10) VALUE SPACES.                                   
021900     02  FILLER PIC X(20) VALUE "TROCAS DE SENHA....= ".                  
022000     02  TOT-SENHA-DET      PIC ZZZZ9.                                    
022100     02  FILLER PIC X(03) VALUE SPACES.                                   
022200 01  LINHA-TOT5.                                                          
022300     02  FILLER PIC X(02) VALUE SPACES.                                   
022400     02  FILLER PIC X(30) VALUE "BAIXAS DE CADASTRO (RU)....= ".          
022500     02  TOT-REMOCAO-DET    PIC ZZZZ9.                                    
022600     02  FILLER PIC X(10) VALUE SPACES.                                   
022700     02  FILLER PIC X(20) VALUE "LISTAGENS (LU).....= ".                  
022800     02  TOT-LISTA-DET      PIC ZZZZ9.                                    
022900     02  FILLER PIC X(03) VALUE SPACES.                                   
023000                                                                          
023100 PROCEDURE DIVISION.                                                      
023200                                                                          
023300 P10-ABERTURA.                                                            
023400     OPEN INPUT  USERS.                                                   
023500     OPEN INPUT  LOANS.                                                   
023600     OPEN INPUT  USERTRAN.                                                
023700     OPEN OUTPUT USRPTFIL.                                                
023800     ACCEPT WS-DATA-SISTEMA FROM DATE.                                    
023900     MOVE WS-DATA-DIA TO DIA-CAB.                                         
024000     MOVE WS-DATA-MES TO MES-CAB.                                         
024100     MOVE WS-DATA-ANO TO ANO-CAB.                                         
024200     WRITE REG-USRPTFIL FROM LINHA-CABEC.                                 
024300     WRITE REG-USRPTFIL FROM LINHA-TRACO.                                 
024400     PERFORM P15-CARREGA-USUARIOS THRU P15-EXIT.                          
024500     PERFORM P16-CARREGA-EMPRESTIMOS THRU P16-EXIT.                       
024600     CLOSE USERS.                                                         
024700     CLOSE LOANS.                                                         
024800                                                                          
024900 P15-CARREGA-USUARIOS.                                                    
025000     READ USERS                                                           
025100         AT END MOVE "Y" TO WS-FIM-USERS                                  
025200         GO TO P15-EXIT.                                                  
025300     ADD 1 TO WS-USER-COUNT.                                              
025400     MOVE USR-ID        TO WS-USR-ID (WS-USER-COUNT).                     
025500     MOVE USR-USERNAME  TO WS-USR-USERNAME (WS-USER-COUNT).               
025600     MOVE USR-NAME      TO WS-USR-NAME (WS-USER-COUNT).                   
025700     MOVE USR-ROLE      TO WS-USR-ROLE (WS-USER-COUNT).                   
025800     MOVE USR-PASSWORD  TO WS-USR-PASSWORD (WS-USER-COUNT).               
025900     MOVE USR-FINE-BAL  TO WS-USR-FINE-BAL (WS-USER-COUNT).               
026000     MOVE "N" TO WS-USR-REMOVIDO (WS-USER-COUNT).                         
026100     GO TO P15-CARREGA-USUARIOS.                                          
026200 P15-EXIT.                                                                
026300     EXIT.                                                                
026400                                                                          
026500 P16-CARREGA-EMPRESTIMOS.                                                 
026600     READ LOANS                                                           
026700         AT END MOVE "Y" TO WS-FIM-LOANS                                  
026800         GO TO P16-EXIT.                                                  
026900     ADD 1 TO WS-LOAN-COUNT.                                              
027000     MOVE LON-USER-ID   TO WS-LON-USER-ID (WS-LOAN-COUNT).                
027100     MOVE LON-RETURNED  TO WS-LON-RETURNED (WS-LOAN-COUNT).               
027200     GO TO P16-CARREGA-EMPRESTIMOS.                                       
027300 P16-EXIT.                                                                
027400     EXIT.                                                                
027500                                                                          
027600 P20-PROCESSA.                                                            
027700     READ USERTRAN                                                        
027800         AT END GO TO P90-FIM-DE-JOB.                                     
027900     ADD 1 TO WS-QTDE-LIDAS.                                              
028000     MOVE SPACES TO WS-MENSAGEM.                                          
028100     MOVE "N" TO WS-ACHOU.                                                
028200                                                                          
028300     IF NOT UTR-CODIGO-VALIDO                                             
028400         MOVE "CODIGO DE MOVIMENTO INVALIDO" TO WS-MENSAGEM               
028500         PERFORM P80-REJEITA THRU P80-EXIT                                
028600         GO TO P20-PROCESSA.                                              
028700                                                                          
028800     IF UTR-REG-SOCIO  OR UTR-REG-ADMIN                                   
028900         PERFORM P30-REGISTRA THRU P30-EXIT.                              
029000     IF UTR-TROCA-SENHA                                                   
029100         PERFORM P40-TROCA-SENHA THRU P40-EXIT.                           
029200     IF UTR-REMOVE-USUARIO                                                
029300         PERFORM P50-REMOVE-USUARIO THRU P50-EXIT.                        
029400     IF UTR-LISTA-USUARIOS                                                
029500         PERFORM P60-LISTA-USUARIOS THRU P60-EXIT.                        
029600                                                                          
029700     GO TO P20-PROCESSA.                                                  
029800                                                                          
029900 P30-REGISTRA.                                                            
030000*  REGISTRA SOCIO (RG) OU ADMINISTRADOR (RA).  REJEITA SE O LOGIN         
030100*  (USERNAME) JA EXISTIR EM QUALQUER ENTRADA DO CADASTRO.                 
030200     PERFORM P70-PROCURA-USERNAME THRU P70-EXIT.                          
030300     IF ACHOU-88                                                          
030400         MOVE "USERNAME ALREADY IN USE" TO WS-MENSAGEM                    
030500         PERFORM P80-REJEITA THRU P80-EXIT                                
030600         GO TO P30-EXIT.                                                  
030700     IF WS-USER-COUNT NOT < 300                                           
030800         MOVE "TABELA DE USUARIOS CHEIA" TO WS-MENSAGEM                   
030900         PERFORM P80-REJEITA THRU P80-EXIT                                
031000         GO TO P30-EXIT.                                                  
031100     ADD 1 TO WS-USER-COUNT.                                              
031200     MOVE UTR-TARGET-ID  TO WS-USR-ID (WS-USER-COUNT).                    
031300     MOVE UTR-USERNAME   TO WS-USR-USERNAME (WS-USER-COUNT).              
031400     MOVE UTR-NAME       TO WS-USR-NAME (WS-USER-COUNT).                  
031500     MOVE UTR-SENHA-INICIAL                                               
031600                         TO WS-USR-PASSWORD (WS-USER-COUNT).              
031700     MOVE ZEROS          TO WS-USR-FINE-BAL (WS-USER-COUNT).              
031800     MOVE "N"            TO WS-USR-REMOVIDO (WS-USER-COUNT).              
031900     IF UTR-REG-ADMIN                                                     
032000         MOVE "A" TO WS-USR-ROLE (WS-USER-COUNT)                          
032100     ELSE                                                                 
032200         MOVE "M" TO WS-USR-ROLE (WS-USER-COUNT).                         
032300     ADD 1 TO WS-QTDE-REGISTROS.                                          
032400     MOVE "USER REGISTERED" TO WS-MENSAGEM.                               
032500     PERFORM P85-ACEITA THRU P85-EXIT.                                    
032600 P30-EXIT.                                                                
032700     EXIT.                                                                
032800                                                                          
032900 P40-TROCA-SENHA.                                                         
033000*  TROCA DE SENHA - EXIGE QUE A SENHA ATUAL CONFIRA COM A GRAVADA.        
033100     PERFORM P75-PROCURA-ID THRU P75-EXIT.                                
033200     IF NOT ACHOU-88                                                      
033300         MOVE "USER NOT FOUND" TO WS-MENSAGEM                             
033400         PERFORM P80-REJEITA THRU P80-EXIT                                
033500         GO TO P40-EXIT.                                                  
033600     IF WS-USR-PASSWORD (WS-SUB) NOT = UTR-SENHA-ATUAL                    
033700         MOVE "CURRENT PASSWORD IS INCORRECT" TO WS-MENSAGEM              
033800         PERFORM P80-REJEITA THRU P80-EXIT                                
033900         GO TO P40-EXIT.                                                  
034000     MOVE UTR-SENHA-NOVA TO WS-USR-PASSWORD (WS-SUB).                     
034100     ADD 1 TO WS-QTDE-SENHAS.                                             
034200     MOVE "PASSWORD CHANGED" TO WS-MENSAGEM.                              
034300     PERFORM P85-ACEITA THRU P85-EXIT.                                    
034400 P40-EXIT.                                                                
034500     EXIT.                                                                
034600                                                                          
034700 P50-REMOVE-USUARIO.                                                      
034800*  BAIXA DE CADASTRO - SO ADMINISTRADOR LOGADO, SO SE NAO HOUVER          
034900*  EMPRESTIMO ATIVO NEM MULTA EM ABERTO PARA O USUARIO ALVO.              
035000     PERFORM P90-VALIDA-LOGIN-ADMIN THRU P90-VL-EXIT.                     
035100     IF NOT LOGIN-VALIDO                                                  
035200         MOVE "INVALID CREDENTIALS" TO WS-MENSAGEM                        
035300         PERFORM P80-REJEITA THRU P80-EXIT                                
035400         GO TO P50-EXIT.                                                  
035500     IF NOT EH-ADMIN-88                                                   
035600         MOVE "ADMIN PRIVILEGES REQUIRED" TO WS-MENSAGEM                  
035700         PERFORM P80-REJEITA THRU P80-EXIT                                
035800         GO TO P50-EXIT.                                                  
035900     PERFORM P75-PROCURA-ID THRU P75-EXIT.                                
036000     IF NOT ACHOU-88                                                      
036100         MOVE "USER NOT FOUND" TO WS-MENSAGEM                             
036200         PERFORM P80-REJEITA THRU P80-EXIT                                
036300         GO TO P50-EXIT.                                                  
036400     PERFORM P76-TEM-EMPRESTIMO-ATIVO THRU P76-EXIT.                      
036500     IF TEM-EMPR-ATIVO                                                    
036600         MOVE "CANNOT REMOVE USER WITH ACTIVE LOANS"                      
036700                            TO WS-MENSAGEM                                
036800         PERFORM P80-REJEITA THRU P80-EXIT                                
036900         GO TO P50-EXIT.                                                  
037000     IF WS-USR-FINE-BAL (WS-SUB) > ZEROS                                  
037100         MOVE "CANNOT REMOVE USER WITH UNPAID FINES"                      
037200                            TO WS-MENSAGEM                                
037300         PERFORM P80-REJEITA THRU P80-EXIT                                
037400         GO TO P50-EXIT.                                                  
037500     MOVE "S" TO WS-USR-REMOVIDO (WS-SUB).                                
037600     ADD 1 TO WS-QTDE-REMOCOES.                                           
037700     MOVE "USER REMOVED" TO WS-MENSAGEM.                                  
037800     PERFORM P85-ACEITA THRU P85-EXIT.                                    
037900 P50-EXIT.                                                                
038000     EXIT.                                                                
038100                                                                          
038200 P60-LISTA-USUARIOS.                                                      
038300*  LISTAGEM GERAL DO CADASTRO - SO PARA ADMINISTRADOR LOGADO.             
038400*  CADA USUARIO NAO REMOVIDO SAI EM UMA LINHA DE MOVIMENTO.               
038500     PERFORM P90-VALIDA-LOGIN-ADMIN THRU P90-VL-EXIT.                     
038600     IF NOT LOGIN-VALIDO                                                  
038700         MOVE "INVALID CREDENTIALS" TO WS-MENSAGEM                        
038800         PERFORM P80-REJEITA THRU P80-EXIT                                
038900         GO TO P60-EXIT.                                                  
039000     IF NOT EH-ADMIN-88                                                   
039100         MOVE "ADMIN PRIVILEGES REQUIRED" TO WS-MENSAGEM                  
039200         PERFORM P80-REJEITA THRU P80-EXIT                                
039300         GO TO P60-EXIT.                                                  
039400     ADD 1 TO WS-QTDE-LISTAGENS.                                          
039500     MOVE "USER LIST FOLLOWS" TO WS-MENSAGEM.                             
039600     PERFORM P85-ACEITA THRU P85-EXIT.                                    
039700     MOVE 1 TO WS-SUB.                                                    
039800 P60-LOOP.                                                                
039900     IF WS-SUB > WS-USER-COUNT GO TO P60-EXIT.                            
040000     IF NOT USR-ENTRY-REMOVIDA (WS-SUB)                                   
040100         MOVE SPACES           TO LINHA-MOVTO                             
040200         MOVE "  "             TO COD-DET                                 
040300         MOVE WS-USR-ID (WS-SUB) TO ID-DET                                
040400         MOVE WS-USR-USERNAME (WS-SUB) TO MSG-DET                         
040500         WRITE REG-USRPTFIL FROM LINHA-MOVTO.                             
040600     ADD 1 TO WS-SUB.                                                     
040700     GO TO P60-LOOP.                                                      
040800 P60-EXIT.                                                                
040900     EXIT.                                                                
041000                                                                          
041100 P70-PROCURA-USERNAME.                                                    
041200*  PROCURA UTR-USERNAME NA TABELA INTEIRA (INCLUSIVE REMOVIDOS, UM        
041300*  LOGIN JA USADO NAO VOLTA A FICAR LIVRE).  ACHOU-88 = RESULTADO.        
041400     MOVE "N" TO WS-ACHOU.                                                
041500     MOVE 1 TO WS-SUB.                                                    
041600 P70-LOOP.                                                                
041700     IF WS-SUB > WS-USER-COUNT GO TO P70-EXIT.                            
041800     IF WS-USR-USERNAME (WS-SUB) = UTR-USERNAME                           
041900         MOVE "Y" TO WS-ACHOU                                             
042000         GO TO P70-EXIT.                                                  
042100     ADD 1 TO WS-SUB.                                                     
042200     GO TO P70-LOOP.                                                      
042300 P70-EXIT.                                                                
042400     EXIT.                                                                
042500                                                                          
042600 P75-PROCURA-ID.                                                          
042700*  PROCURA UTR-TARGET-ID NA TABELA (ENTRADAS ATIVAS).  DEIXA O            
042800*  SUBSCRITO ACHADO EM WS-SUB PARA QUEM CHAMOU.                           
042900     MOVE "N" TO WS-ACHOU.                                                
043000     MOVE 1 TO WS-SUB.                                                    
043100 P75-LOOP.                                                                
043200     IF WS-SUB > WS-USER-COUNT GO TO P75-EXIT.                            
043300     IF USR-ENTRY-REMOVIDA (WS-SUB)                                       
043400         GO TO P75-PROXIMO.                                               
043500     IF WS-USR-ID (WS-SUB) = UTR-TARGET-ID                                
043600         MOVE "Y" TO WS-ACHOU                                             
043700         GO TO P75-EXIT.                                                  
043800 P75-PROXIMO.                                                             
043900     ADD 1 TO WS-SUB.                                                     
044000     GO TO P75-LOOP.                                                      
044100 P75-EXIT.                                                                
044200     EXIT.                                                                
044300                                                                          
044400 P76-TEM-EMPRESTIMO-ATIVO.                                                
044500*  VARRE A TABELA DE EMPRESTIMOS PROCURANDO ALGUM ATIVO (LON-             
044600*  RETURNED = ZEROS) DO USUARIO EM WS-USR-ID (WS-SUB).                    
044700     MOVE "N" TO WS-TEM-EMPR-ATIVO.                                       
044800     MOVE 1 TO WS-SUB.                                                    
044900 P76-LOOP.                                                                
045000     IF WS-SUB > WS-LOAN-COUNT GO TO P76-EXIT.                            
045100     IF WS-LON-USER-ID (WS-SUB) = UTR-TARGET-ID                           
045200        AND WS-LON-RETURNED (WS-SUB) = ZEROS                              
045300         MOVE "Y" TO WS-TEM-EMPR-ATIVO                                    
045400         GO TO P76-EXIT.                                                  
045500     ADD 1 TO WS-SUB.                                                     
045600     GO TO P76-LOOP.                                                      
045700 P76-EXIT.                                                                
045800     EXIT.                                                                
045900                                                                          
046000 P80-REJEITA.                                                             
046100     ADD 1 TO WS-QTDE-REJEITADAS.                                         
046200     MOVE SPACES        TO LINHA-MOVTO.                                   
046300     MOVE UTR-CODE      TO COD-DET.                                       
046400     MOVE UTR-TARGET-ID TO ID-DET.                                        
046500     MOVE WS-MENSAGEM   TO MSG-DET.                                       
046600     WRITE REG-USRPTFIL FROM LINHA-MOVTO.                                 
046700 P80-EXIT.                                                                
046800     EXIT.                                                                
046900                                                                          
047000 P85-ACEITA.                                                              
047100     ADD 1 TO WS-QTDE-ACEITAS.                                            
047200     MOVE SPACES        TO LINHA-MOVTO.                                   
047300     MOVE UTR-CODE      TO COD-DET.                                       
047400     MOVE UTR-TARGET-ID TO ID-DET.                                        
047500     MOVE WS-MENSAGEM   TO MSG-DET.                                       
047600     WRITE REG-USRPTFIL FROM LINHA-MOVTO.                                 
047700 P85-EXIT.                                                                
047800     EXIT.                                                                
047900                                                                          
048000 P90-VALIDA-LOGIN-ADMIN.                                                  
048100*  CONFERE UTR-ADMIN-ID/UTR-ADMIN-SENHA CONTRA O CADASTRO E               
048200*  CLASSIFICA O PAPEL, DO MESMO JEITO QUE A TELA DE ACESSO FARIA.         
048300     MOVE "N" TO WS-LOGIN-OK.                                             
048400     MOVE "N" TO WS-EH-ADMIN.                                             
048500     MOVE 1 TO WS-SUB.                                                    
048600 P90-LOOP.                                                                
048700     IF WS-SUB > WS-USER-COUNT GO TO P90-VL-EXIT.                         
048800     IF USR-ENTRY-REMOVIDA (WS-SUB)                                       
048900         GO TO P90-PROXIMO.                                               
049000     IF WS-USR-USERNAME (WS-SUB) = UTR-ADMIN-ID                           
049100        AND WS-USR-PASSWORD (WS-SUB) = UTR-ADMIN-SENHA                    
049200         MOVE "Y" TO WS-LOGIN-OK                                          
049300         IF WS-USR-ROLE (WS-SUB) = "A"                                    
049400             MOVE "Y" TO WS-EH-ADMIN                                      
049500         END-IF                                                           
049600         GO TO P90-VL-EXIT.                                               
049700 P90-PROXIMO.                                                             
049800     ADD 1 TO WS-SUB.                                                     
049900     GO TO P90-LOOP.                                                      
050000 P90-VL-EXIT.                                                             
050100     EXIT.                                                                
050200                                                                          
050300 P90-FIM-DE-JOB.                                                          
050400     CLOSE USERTRAN.                                                      
050500     OPEN OUTPUT USERS.                                                   
050600     MOVE 1 TO WS-SUB.                                                    
050700 P95-REGRAVA-USERS.                                                       
050800     IF WS-SUB > WS-USER-COUNT GO TO P95-EXIT.                            
050900     IF NOT USR-ENTRY-REMOVIDA (WS-SUB)                                   
051000         MOVE WS-USR-ID (WS-SUB)       TO USR-ID                          
051100         MOVE WS-USR-USERNAME (WS-SUB) TO USR-USERNAME                    
051200         MOVE WS-USR-NAME (WS-SUB)     TO USR-NAME                        
051300         MOVE WS-USR-ROLE (WS-SUB)     TO USR-ROLE                        
051400         MOVE WS-USR-PASSWORD (WS-SUB) TO USR-PASSWORD                    
051500         MOVE WS-USR-FINE-BAL (WS-SUB) TO USR-FINE-BAL                    
051600         WRITE USER-MASTER-RECORD.                                        
051700     ADD 1 TO WS-SUB.                                                     
051800     GO TO P95-REGRAVA-USERS.                                             
051900 P95-EXIT.                                                                
052000     CLOSE USERS.                                                         
052100     WRITE REG-USRPTFIL FROM LINHA-TRACO.                                 
052200     MOVE WS-QTDE-LIDAS      TO TOT-LIDOS-DET.                            
052300     WRITE REG-USRPTFIL FROM LINHA-TOT1.                                  
052400     MOVE WS-QTDE-ACEITAS    TO TOT-ACEITOS-DET.                          
052500     WRITE REG-USRPTFIL FROM LINHA-TOT2.                                  
052600     MOVE WS-QTDE-REJEITADAS TO TOT-REJEIT-DET.                           
052700     WRITE REG-USRPTFIL FROM LINHA-TOT3.                                  
052800     MOVE WS-QTDE-REGISTROS  TO TOT-REGIST-DET.                           
052900     MOVE WS-QTDE-SENHAS     TO TOT-SENHA-DET.                            
053000     WRITE REG-USRPTFIL FROM LINHA-TOT4.                                  
053100     MOVE WS-QTDE-REMOCOES   TO TOT-REMOCAO-DET.                          
053200     MOVE WS-QTDE-LISTAGENS  TO TOT-LISTA-DET.                            
053300     WRITE REG-USRPTFIL FROM LINHA-TOT5.                                  
053400     CLOSE USRPTFIL.                                                      
053500     STOP RUN.                                                            
053600                                                                          
