000100                                                                          
000200 IDENTIFICATION DIVISION.                                                 
000300 PROGRAM-ID.    BIBL09.                                                   
000400 AUTHOR.        ROGERIO-MACHADO.                                          
000500 INSTALLATION.  COMERCIAL ELDORADO.                                       
000600 DATE-WRITTEN.  19/05/89.                                                 
000700 DATE-COMPILED.                                                           
000800 SECURITY.      CONFIDENCIAL - USO INTERNO COMERCIAL ELDORADO.            
000900*****************************************************************         
001000*  BIBL09 -- MANUTENCAO E PESQUISA DO ACERVO DA BIBLIOTECA      *         
001100*  (LIVROS E CDS).  LE O MOVIMENTO DE CADASTRO DE ACERVO        *         
001200*  (ARQUIVO MEDTRAN) E ATUALIZA OU CONSULTA O MESTRE MEDIA.     *         
001300*-----------------------------------------------------------------        
001400*  19/05/89 RFM -- VERSAO INICIAL - SO INCLUSAO DE LIVRO (AB).   *        
001500*  09/90    RFM -- INCLUIDA INCLUSAO DE CD (AC), CAMPO MED-TYPE. *        
001600*  14/02/94 VLS -- CHAMADO 0187 - PESQUISA POR TITULO/AUTOR/     *        
001700*                   ISBN/ARTISTA (SR), SEM DISTINGUIR MAIUSCULA  *        
001800*                   DE MINUSCULA - USADO INSPECT P/ UNIFORMIZAR. *        
001900*  23/09/97 JCS -- CHAMADO 0271 - LISTAGEM DO ACERVO POR TIPO    *        
002000*                   (LT) E TOTAIS DE MOVIMENTO NO MEDPTFIL.      *        
002100*  DEZ/99   RFM -- REVISAO Y2K - NENHUMA DATA DE SISTEMA USADA   *        
002200*                   NESTE PROGRAMA ALEM DO CABECALHO DO RELATO.  *        
002300*  MAR/00   VLS -- CHAMADO 0298 - INCLUSAO DE ACERVO (AB/AC)     *        
002400*                   PASSOU A EXIGIR LOGIN DE ADMINISTRADOR, IGUAL*        
002500*                   AO QUE JA EXISTIA EM BIBL01 PARA RU E LU -   *        
002600*                   PASSOU A LER O MESTRE USERS TAMBEM.          *        
002700*****************************************************************         
002800 ENVIRONMENT DIVISION.                                                    
002900 CONFIGURATION SECTION.                                                   
003000 SPECIAL-NAMES.                                                           
003100     C01 IS TOP-OF-FORM.                                                  
003200 INPUT-OUTPUT SECTION.                                                    
003300 FILE-CONTROL.                                                            
003400     SELECT MEDIA    ASSIGN TO "MEDIA"                                    
003500            ORGANIZATION IS LINE SEQUENTIAL                               
003600            FILE STATUS  IS FS-MEDIA.                                     
003700     SELECT USERS    ASSIGN TO "USERS"                                    
003800            ORGANIZATION IS LINE SEQUENTIAL                               
003900            FILE STATUS  IS FS-USERS.                                     
004000     SELECT MEDTRAN  ASSIGN TO "MEDTRAN"                                  
004100            ORGANIZATION IS LINE SEQUENTIAL                               
004200            FILE STATUS  IS FS-MEDTRN.                                    
004300     SELECT MEDPTFIL ASSIGN TO PRINTER                                    
004400            FILE STATUS  IS FS-MEDPTF.                                    
004500                                                                          
004600 DATA DIVISION.                                                           
004700 FILE SECTION.                                                            
004800 FD  MEDIA             LABEL RECORD IS STANDARD.                          
004900     COPY BIBLMED.                                                        
005000                                                                          
005100 FD  USERS             LABEL RECORD IS STANDARD.                          
005200     COPY BIBLUSR.                                                        
005300                                                                          
005400*  MOVIMENTO DE MANUTENCAO/PESQUISA DE ACERVO, GERADO PELO BALCAO.        
005500 FD  MEDTRAN           LABEL RECORD IS STANDARD.                          
005600 01  MEDTRAN-RECORD.                                                      
005700*--  CODIGO DO MOVIMENTO DE ACERVO ------------------------------*        
005800     05  MTR-CODE             PIC X(02).                                  
005900         88  MTR-INCLUI-LIVRO     VALUE "AB".                             
006000         88  MTR-INCLUI-CD        VALUE "AC".                             
006100         88  MTR-PESQUISA         VALUE "SR".                             
006200         88  MTR-LISTA-TIPO       VALUE "LT".                             
006300         88  MTR-CODIGO-VALIDO    VALUE "AB" "AC" "SR" "LT".              
006400*--  ADMINISTRADOR QUE PEDIU O MOVIMENTO - SO AB E AC -----------*        
006500     05  MTR-ADMIN-ID         PIC X(08).                                  
006600     05  MTR-ADMIN-SENHA      PIC X(20).                                  
006700*--  IDENTIFICADOR DO ITEM (AB/AC) ------------------------------*        
006800     05  MTR-TARGET-ID        PIC X(08).                                  
006900*--  TIPO PARA LISTAGEM (LT) - 'B' LIVRO, 'C' CD ----------------*        
007000     05  MTR-TYPE             PIC X(01).                                  
007100*--  TITULO (AB/AC) ---------------------------------------------*        
007200     05  MTR-TITLE            PIC X(30).                                  
007300*--  DADOS DE LIVRO (AB) OU DE CD (AC), MESMA AREA DE DISCO -----*        
007400     05  MTR-DETALHE.                                                     
007500         10  MTR-AUTHOR           PIC X(30).                              
007600         10  MTR-ISBN             PIC X(13).                              
007700         10  FILLER               PIC X(17).                              
007800     05  MTR-DETALHE-CD REDEFINES MTR-DETALHE.                            
007900         10  MTR-ARTIST           PIC X(30).                              
008000         10  FILLER               PIC X(30).                              
008100*--  TERMO DE PESQUISA (SR) - BRANCO TRAZ O ACERVO INTEIRO ------*        
008200     05  MTR-TERMO            PIC X(30).                                  
008300                                                                          
008400*  IMPRESSO DE CONFERENCIA DO MOVIMENTO E RESULTADO DA PESQUISA,          
008500*  MAIS OS TOTAIS DE FINAL DE JOB.                                        
008600 FD  MEDPTFIL           LABEL RECORD IS OMITTED.                          
008700 01  REG-MEDPTFIL            PIC X(80).                                   
008800                                                                          
008900 WORKING-STORAGE SECTION.                                                 
009000*--  INDICADORES DE FIM DE ARQUIVO ------------------------------*        
009100 77  WS-FIM-MEDIA         PIC X VALUE "N".                                
009200     88  FIM-MEDIA            VALUE "Y".                                  
009300 77  WS-FIM-USERS         PIC X VALUE "N".                                
009400     88  FIM-USERS            VALUE "Y".                                  
009500 77  WS-FIM-MEDTRN        PIC X VALUE "N".                                
009600     88  FIM-MEDTRN           VALUE "Y".                                  
009700                                                                          
009800*--  CHAVE E RESULTADO DE PROCURA NA TABELA ---------------------*        
009900 77  WS-ACHOU             PIC X VALUE "N".                                
010000     88  ACHOU-88             VALUE "Y".                                  
010100 77  WS-BATEU             PIC X VALUE "N".                                
010200     88  BATEU-88             VALUE "Y".                                  
010300 77  WS-ALGUEM-LISTADO    PIC X VALUE "N".                                
010400     88  ALGUEM-LISTADO       VALUE "Y".                                  
010500 77  WS-LOGIN-OK          PIC X VALUE "N".                                
010600     88  LOGIN-VALIDO         VALUE "Y".                                  
010700 77  WS-EH-ADMIN          PIC X VALUE "N".                                
010800     88  EH-ADMIN-88          VALUE "Y".                                  
010900                                                                          
011000*--  SUBSCRITOS E CONTADORES, TODOS BINARIOS --------------------*        
011100 77  WS-SUB               PIC S9(4) COMP VALUE ZERO.                      
011200 77  WS-MEDIA-COUNT       PIC S9(4) COMP VALUE ZERO.                      
011300 77  WS-USER-COUNT        PIC S9(4) COMP VALUE ZERO.                      
011400 77  WS-POS               PIC S9(4) COMP VALUE ZERO.                      
011500 77  WS-TAM-CAMPO         PIC S9(4) COMP VALUE ZERO.                      
011600 77  WS-TAM-TERMO         PIC S9(4) COMP VALUE ZERO.                      
011700 77  WS-QTDE-LIDAS        PIC S9(5) COMP VALUE ZERO.                      
011800 77  WS-QTDE-ACEITAS      PIC S9(5) COMP VALUE ZERO.                      
011900 77  WS-QTDE-REJEITADAS   PIC S9(5) COMP VALUE ZERO.                      
012000 77  WS-QTDE-LIVROS       PIC S9(5) COMP VALUE ZERO.                      
012100 77  WS-QTDE-CDS          PIC S9(5) COMP VALUE ZERO.                      
012200 77  WS-QTDE-PESQUISAS    PIC S9(5) COMP VALUE ZERO.                      
012300 77  WS-QTDE-LISTAGENS    PIC S9(5) COMP VALUE ZERO.                      
012400 77  WS-QTDE-ACHADOS      PIC S9(5) COMP VALUE ZERO.                      
012500                                                                          
012600*--  STATUS DE ARQUIVO ------------------------------------------*        
012700 77  FS-MEDIA             PIC XX.                                         
012800 77  FS-USERS             PIC XX.                                         
012900 77  FS-MEDTRN            PIC XX.                                         
013000 77  FS-MEDPTF            PIC XX.                                         
013100                                                                          
013200*--  MENSAGEM DE ACEITE/REJEICAO DO MOVIMENTO -------------------*        
013300 77  WS-MENSAGEM          PIC X(47) VALUE SPACES.                         
013400                                                                          
013500*--  AREAS DE TRABALHO DA COMPARACAO SEM CAIXA (UPPER-CASE) -----*        
013600 77  WS-CAMPO-MAIUSC      PIC X(30) VALUE SPACES.                         
013700 77  WS-TERMO-MAIUSC      PIC X(30) VALUE SPACES.                         
013800                                                                          
013900*--  TABELA EM MEMORIA DO ACERVO (CARREGADA 1 VEZ) --------------*        
014000 01  WS-TABELA-MEDIA.                                                     
014100     05  WS-MED-ENTRY OCCURS 2000 TIMES.                                  
014200         10  WS-MED-ID        PIC X(08).                                  
014300         10  WS-MED-TYPE      PIC X(01).                                  
014400         10  WS-MED-TITLE     PIC X(30).                                  
014500         10  WS-MED-AUTHOR    PIC X(30).                                  
014600         10  WS-MED-ISBN      PIC X(13).                                  
014700         10  WS-MED-ARTIST    PIC X(30).                                  
014800         10  WS-MED-AVAIL     PIC X(01).                                  
014900         10  FILLER           PIC X(02).                                  
015000*  VISAO ALTERNATIVA DA ENTRADA, USADA SO NA PROCURA POR CHAVE            
015100*  (MED-ID) QUANDO O CHAMADOR NAO PRECISA DOS DEMAIS CAMPOS.              
015200 01  WS-MED-ENTRY-CHAVE REDEFINES WS-TABELA-MEDIA.                        
015300     05  WS-CHAVE-ENTRY OCCURS 2000 TIMES.                                
015400         10  WS-CHAVE-ID      PIC X(08).                                  
015500         10  FILLER           PIC X(107).                                 
015600                                                                          
015700*--  TABELA EM MEMORIA DO CADASTRO DE USUARIOS (SO P/ CONFERIR   *        
015800*--  O LOGIN DE ADMINISTRADOR NA INCLUSAO DE ACERVO) ------------*        
015900 01  WS-TABELA-USUARIOS.                                                  
016000     05  WS-USR-ENTRY OCCURS 300 TIMES.                                   
016100         10  WS-USR-ID        PIC X(08).                                  
016200         10  WS-USR-USERNAME  PIC X(20).                                  
016300         10  WS-USR-NAME      PIC X(30).                                  
016400         10  WS-USR-ROLE      PIC X(01).                                  
016500         10  WS-USR-PASSWORD  PIC X(20).                                  
016600         10  WS-USR-FINE-BAL  PIC 9(07)V99.                               
016700         10  FILLER           PIC X(02).                                  
016800*  VISAO ALTERNATIVA DA ENTRADA, USADA SO NA PROCURA POR LOGIN            
016900*  QUANDO O CHAMADOR NAO PRECISA DOS DEMAIS CAMPOS.                       
017000 01  WS-USR-ENTRY-CHAVE REDEFINES WS-TABELA-USUARIOS.                     
017100     05  WS-CHAVE-USR-ENTRY OCCURS 300 TIMES.                             
017200         10  WS-CHAVE-USR-USERNAME PIC X(20).                             
017300         10  FILLER                PIC X(70).                             
017400                                                                          
017500*--  DATA DO SISTEMA, SO PARA O CABECALHO DO RELATORIO ----------*        
017600 01  WS-DATA-SISTEMA.                                                     
017700     05  WS-DATA-YYMMDD       PIC 9(06).                                  
017800 01  WS-DATA-SISTEMA-R REDEFINES WS-DATA-SISTEMA.                         
017900     05  WS-DATA-ANO          PIC 99.                                     
018000     05  WS-DATA-MES          PIC 99.                                     
018100     05  WS-DATA-DIA          PIC 99.                                     
018200                                                                          
018300*--  LINHAS DE IMPRESSAO DO RELATORIO DE CONFERENCIA ------------*        
018400 01  LINHA-CABEC.                                                         
018500     02  FILLER PIC X(02) VALUE SPACES.                                   
018600     02  FILLER PIC X(36) VALUE                                           
018700         "BIBL09 - MANUTENCAO DO ACERVO ......".                          
018800     02  FILLER PIC X(07) VALUE " DATA: ".                                
018900     02  DIA-CAB  PIC 99.                                                 
019000     02  FILLER PIC X VALUE "/".                                          
019100     02  MES-CAB  PIC 99.                                                 
019200     02  FILLER PIC X VALUE "/".                                          
019300     02  ANO-CAB  PIC 99.                                                 
019400     02  FILLER PIC X(26) VALUE SPACES.                                   
019500                                                                          
019600 01  LINHA-TRACO.                                                         
019700     02  FILLER PIC X(80) VALUE ALL "-".                                  
019800                                                                          
019900 01  LINHA-MOVTO.                                                         
020000     02  FILLER PIC X(01) VALUE SPACES.                                   
020100     02  COD-DET      PIC X(02).                                          
020200     02  FILLER PIC X(01) VALUE SPACES.                                   
020300     02  ID-DET       PIC X(08).                                          
020400     02  FILLER PIC X(03) VALUE " - ".                                    
020500     02  MSG-DET      PIC X(47).                                          
020600     02  FILLER PIC X(18) VALUE SPACES.                                   
020700                                                                          
020800 01  LINHA-ACHADO.                                                        
020900     02  FILLER PIC X(03) VALUE SPACES.                                   
021000     02  TIT-ACHADO   PIC X(30).                                          
021100     02  FILLER PIC X(01) VALUE SPACES.                                   
021200     02  TIPO-ACHADO  PIC X(04).                                          
021300     02  FILLER PIC X(42) VALUE SPACES.                                   
021400                                                                          
021500 01  LINHA-TOT1.                                                          
021600     02  FILLER PIC X(02) VALUE SPACES.                                   
021700     02  FILLER PIC X(30) VALUE "MOVIMENTOS LIDOS..........= ".           
021800     02  TOT-LIDOS-DET      PIC ZZZZ9.                                    
021900     02  FILLER PIC X(43) VALUE SPACES.                                   
022000 01  LINHA-TOT2.                                                          
022100     02  FILLER PIC X(02) VALUE SPACES.                                   
022200     02  FILLER PIC X(30) VALUE "MOVIMENTOS ACEITOS.........= ".          
022300     02  TOT-ACEITOS-DET    PIC ZZZZ9.                                    
022400     02  FILLER PIC X(43) VALUE SPACES.                                   
022500 01  LINHA-TOT3.                                                          
022600     02  FILLER PIC X(02) VALUE SPACES.                                   
022700     02  FILLER PIC X(30) VALUE "MOVIMENTOS REJEITADOS......= ".          
022800     02  TOT-REJEIT-DET     PIC ZZZZ9.                                    
022900     02  FILLER PIC X(43) VALUE SPACES.                                   
023000 01  LINHA-TOT4.                                                          
023100     02  FILLER PIC X(02) VALUE SPACES.                                   
023200     02  FILLER PIC X(30) VALUE "LIVROS INCLUIDOS (AB)......= ".          
023300     02  TOT-LIVRO-DET      PIC ZZZZ9.                                    
023400     02  FILLER PIC X(10) VALUE SPACES.                                   
023500     02  FILLER PIC X(20) VALUE "CDS INCLUIDOS (AC).= ".                  
023600     02  TOT-CD-DET         PIC ZZZZ9.                                    
023700     02  FILLER PIC X(03) VALUE SPACES.                                   
023800 01  LINHA-TOT5.                                                          
023900     02  FILLER PIC X(02) VALUE SPACES.                                   
024000     02  FILLER PIC X(30) VALUE "PESQUISAS (SR).............= ".          
024100     02  TOT-PESQ-DET       PIC ZZZZ9.                                    
024200     02  FILLER PIC X(10) VALUE SPACES.                                   
024300     02  FILLER PIC X(20) VALUE "LISTAGENS (LT)......= ".                 
024400     02  TOT-LISTA-DET      PIC ZZZZ9.                                    
024500     02  FILLER PIC X(02) VALUE SPACES.                                   
024600                                                                          
024700 PROCEDURE DIVISION.                                                      
024800                                                                          
024900 P10-ABERTURA.                                                            
025000     OPEN INPUT  MEDIA.                                                   
025100     OPEN INPUT  USERS.                                                   
025200     OPEN INPUT  MEDTRAN.                                                 
025300     OPEN OUTPUT MEDPTFIL.                                                
025400     ACCEPT WS-DATA-SISTEMA FROM DATE.                                    
025500     MOVE WS-DATA-DIA TO DIA-CAB.                                         
025600     MOVE WS-DATA-MES TO MES-CAB.                                         
025700     MOVE WS-DATA-ANO TO ANO-CAB.                                         
025800     WRITE REG-MEDPTFIL FROM LINHA-CABEC.                                 
025900     WRITE REG-MEDPTFIL FROM LINHA-TRACO.                                 
026000     PERFORM P15-CARREGA-ACERVO THRU P15-EXIT.                            
026100     PERFORM P16-CARREGA-USUARIOS THRU P16-EXIT.                          
026200     CLOSE MEDIA.                                                         
026300     CLOSE USERS.                                                         
026400                                                                          
026500 P15-CARREGA-ACERVO.                                                      
026600     READ MEDIA                                                           
026700         AT END MOVE "Y" TO WS-FIM-MEDIA                                  
026800         GO TO P15-EXIT.                                                  
026900     ADD 1 TO WS-MEDIA-COUNT.                                             
027000     MOVE MED-ID      TO WS-MED-ID (WS-MEDIA-COUNT).                      
027100     MOVE MED-TYPE    TO WS-MED-TYPE (WS-MEDIA-COUNT).                    
027200     MOVE MED-TITLE   TO WS-MED-TITLE (WS-MEDIA-COUNT).                   
027300     MOVE MED-AUTHOR  TO WS-MED-AUTHOR (WS-MEDIA-COUNT).                  
027400     MOVE MED-ISBN    TO WS-MED-ISBN (WS-MEDIA-COUNT).                    
027500     MOVE MED-ARTIST  TO WS-MED-ARTIST (WS-MEDIA-COUNT).                  
027600     MOVE MED-AVAIL   TO WS-MED-AVAIL (WS-MEDIA-COUNT).                   
027700     GO TO P15-CARREGA-ACERVO.                                            
027800 P15-EXIT.                                                                
027900     EXIT.                                                                
028000                                                                          
028100 P16-CARREGA-USUARIOS.                                                    
028200*  CARREGA O MESTRE DE USUARIOS SO PARA CONFERIR LOGIN DE                 
028300*  ADMINISTRADOR NA INCLUSAO DE ACERVO - NAO E' REGRAVADO.                
028400     READ USERS                                                           
028500         AT END MOVE "Y" TO WS-FIM-USERS                                  
028600         GO TO P16-EXIT.                                                  
028700     ADD 1 TO WS-USER-COUNT.                                              
028800     MOVE USR-ID        TO WS-USR-ID (WS-USER-COUNT).                     
028900     MOVE USR-USERNAME  TO WS-USR-USERNAME (WS-USER-COUNT).               
029000     MOVE USR-NAME      TO WS-USR-NAME (WS-USER-COUNT).                   
029100     MOVE USR-ROLE      TO WS-USR-ROLE (WS-USER-COUNT).                   
029200     MOVE USR-PASSWORD  TO WS-USR-PASSWORD (WS-USER-COUNT).               
029300     MOVE USR-FINE-BAL  TO WS-USR-FINE-BAL (WS-USER-COUNT).               
029400     GO TO P16-CARREGA-USUARIOS.                                          
029500 P16-EXIT.                                                                
029600     EXIT.                                                                
029700                                                                          
029800 P20-PROCESSA.                                                            
029900     READ MEDTRAN                                                         
030000         AT END GO TO P90-FIM-DE-JOB.                                     
030100     ADD 1 TO WS-QTDE-LIDAS.                                              
030200     MOVE SPACES TO WS-MENSAGEM.                                          
030300                                                                          
030400     IF NOT MTR-CODIGO-VALIDO                                             
030500         MOVE "CODIGO DE MOVIMENTO INVALIDO" TO WS-MENSAGEM               
030600         PERFORM P80-REJEITA THRU P80-EXIT                                
030700         GO TO P20-PROCESSA.                                              
030800                                                                          
030900     IF MTR-INCLUI-LIVRO                                                  
031000         PERFORM P30-INCLUI-LIVRO THRU P30-EXIT.                          
031100     IF MTR-INCLUI-CD                                                     
031200         PERFORM P35-INCLUI-CD THRU P35-EXIT.                             
031300     IF MTR-PESQUISA                                                      
031400         PERFORM P40-PESQUISA THRU P40-EXIT.                              
031500     IF MTR-LISTA-TIPO                                                    
031600         PERFORM P50-LISTA-TIPO THRU P50-EXIT.                            
031700                                                                          
031800     GO TO P20-PROCESSA.                                                  
031900                                                                          
032000 P30-INCLUI-LIVRO.                                                        
032100*  INCLUI LIVRO - SO ADMINISTRADOR LOGADO - GRAVA ID, TITULO,             
032200*  AUTOR, ISBN; FICA DISPONIVEL.                                          
032300     PERFORM P75-VALIDA-LOGIN-ADMIN THRU P75-VL-EXIT.                     
032400     IF NOT LOGIN-VALIDO                                                  
032500         MOVE "INVALID CREDENTIALS" TO WS-MENSAGEM                        
032600         PERFORM P80-REJEITA THRU P80-EXIT                                
032700         GO TO P30-EXIT.                                                  
032800     IF NOT EH-ADMIN-88                                                   
032900         MOVE "ADMIN PRIVILEGES REQUIRED" TO WS-MENSAGEM                  
033000         PERFORM P80-REJEITA THRU P80-EXIT                                
033100         GO TO P30-EXIT.                                                  
033200     PERFORM P70-PROCURA-ID THRU P70-EXIT.                                
033300     IF ACHOU-88                                                          
033400         MOVE "MEDIA ID ALREADY IN USE" TO WS-MENSAGEM                    
033500         PERFORM P80-REJEITA THRU P80-EXIT                                
033600         GO TO P30-EXIT.                                                  
033700     IF WS-MEDIA-COUNT NOT < 2000                                         
033800         MOVE "TABELA DE ACERVO CHEIA" TO WS-MENSAGEM                     
033900         PERFORM P80-REJEITA THRU P80-EXIT                                
034000         GO TO P30-EXIT.                                                  
034100     ADD 1 TO WS-MEDIA-COUNT.                                             
034200     MOVE MTR-TARGET-ID TO WS-MED-ID (WS-MEDIA-COUNT).                    
034300     MOVE "B"           TO WS-MED-TYPE (WS-MEDIA-COUNT).                  
034400     MOVE MTR-TITLE     TO WS-MED-TITLE (WS-MEDIA-COUNT).                 
034500     MOVE MTR-AUTHOR    TO WS-MED-AUTHOR (WS-MEDIA-COUNT).                
034600     MOVE MTR-ISBN      TO WS-MED-ISBN (WS-MEDIA-COUNT).                  
034700     MOVE SPACES        TO WS-MED-ARTIST (WS-MEDIA-COUNT).                
034800     MOVE "Y"           TO WS-MED-AVAIL (WS-MEDIA-COUNT).                 
034900     ADD 1 TO WS-QTDE-LIVROS.                                             
035000     MOVE "BOOK ADDED" TO WS-MENSAGEM.                                    
035100     PERFORM P85-ACEITA THRU P85-EXIT.                                    
035200 P30-EXIT.                                                                
035300     EXIT.                                                                
035400                                                                          
035500 P35-INCLUI-CD.                                                           
035600*  INCLUI CD - SO ADMINISTRADOR LOGADO - GRAVA ID, TITULO,                
035700*  ARTISTA; FICA DISPONIVEL.                                              
035800     PERFORM P75-VALIDA-LOGIN-ADMIN THRU P75-VL-EXIT.                     
035900     IF NOT LOGIN-VALIDO                                                  
036000         MOVE "INVALID CREDENTIALS" TO WS-MENSAGEM                        
036100         PERFORM P80-REJEITA THRU P80-EXIT                                
036200         GO TO P35-EXIT.                                                  
036300     IF NOT EH-ADMIN-88                                                   
036400         MOVE "ADMIN PRIVILEGES REQUIRED" TO WS-MENSAGEM                  
036500         PERFORM P80-REJEITA THRU P80-EXIT                                
036600         GO TO P35-EXIT.                                                  
036700     PERFORM P70-PROCURA-ID THRU P70-EXIT.                                
036800     IF ACHOU-88                                                          
036900         MOVE "MEDIA ID ALREADY IN USE" TO WS-MENSAGEM                    
037000         PERFORM P80-REJEITA THRU P80-EXIT                                
037100         GO TO P35-EXIT.                                                  
037200     IF WS-MEDIA-COUNT NOT < 2000                                         
037300         MOVE "TABELA DE ACERVO CHEIA" TO WS-MENSAGEM                     
037400         PERFORM P80-REJEITA THRU P80-EXIT                                
037500         GO TO P35-EXIT.                                                  
037600     ADD 1 TO WS-MEDIA-COUNT.                                             
037700     MOVE MTR-TARGET-ID TO WS-MED-ID (WS-MEDIA-COUNT).                    
037800     MOVE "C"           TO WS-MED-TYPE (WS-MEDIA-COUNT).                  
037900     MOVE MTR-TITLE     TO WS-MED-TITLE (WS-MEDIA-COUNT).                 
038000     MOVE SPACES        TO WS-MED-AUTHOR (WS-MEDIA-COUNT).                
038100     MOVE SPACES        TO WS-MED-ISBN (WS-MEDIA-COUNT).                  
038200     MOVE MTR-ARTIST    TO WS-MED-ARTIST (WS-MEDIA-COUNT).                
038300     MOVE "Y"           TO WS-MED-AVAIL (WS-MEDIA-COUNT).                 
038400     ADD 1 TO WS-QTDE-CDS.                                                
038500     MOVE "CD ADDED" TO WS-MENSAGEM.                                      
038600     PERFORM P85-ACEITA THRU P85-EXIT.                                    
038700 P35-EXIT.                                                                
038800     EXIT.                                                                
038900                                                                          
039000 P40-PESQUISA.                                                            
039100*  PESQUISA POR SUBSTRING NO TITULO (TODOS), MAIS AUTOR/ISBN              
039200*  (LIVRO) OU ARTISTA (CD).  TERMO EM BRANCO TRAZ TUDO. CADA              
039300*  ITEM SAI NO MAXIMO UMA VEZ, MESMO BATENDO EM MAIS DE UM CAMPO.         
039400     ADD 1 TO WS-QTDE-PESQUISAS.                                          
039500     MOVE "SEARCH RESULTS FOLLOW" TO WS-MENSAGEM.                         
039600     PERFORM P85-ACEITA THRU P85-EXIT.                                    
039700     MOVE MTR-TERMO TO WS-TERMO-MAIUSC.                                   
039800     INSPECT WS-TERMO-MAIUSC CONVERTING                                   
039900         "abcdefghijklmnopqrstuvwxyz" TO                                  
040000         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                    
040100     MOVE 1 TO WS-SUB.                                                    
040200 P40-LOOP.                                                                
040300     IF WS-SUB > WS-MEDIA-COUNT GO TO P40-EXIT.                           
040400     MOVE "N" TO WS-BATEU.                                                
040500     IF MTR-TERMO = SPACES                                                
040600         MOVE "Y" TO WS-BATEU                                             
040700         GO TO P40-MOSTRA.                                                
040800     MOVE WS-MED-TITLE (WS-SUB) TO WS-CAMPO-MAIUSC.                       
040900     PERFORM P72-CONTEM-TERMO THRU P72-EXIT.                              
041000     IF BATEU-88 GO TO P40-MOSTRA.                                        
041100     IF WS-MED-TYPE (WS-SUB) = "B"                                        
041200         MOVE WS-MED-AUTHOR (WS-SUB) TO WS-CAMPO-MAIUSC                   
041300         PERFORM P72-CONTEM-TERMO THRU P72-EXIT                           
041400         IF BATEU-88 GO TO P40-MOSTRA END-IF                              
041500         MOVE WS-MED-ISBN (WS-SUB) TO WS-CAMPO-MAIUSC                     
041600         PERFORM P72-CONTEM-TERMO THRU P72-EXIT                           
041700         IF BATEU-88 GO TO P40-MOSTRA END-IF                              
041800     ELSE                                                                 
041900         MOVE WS-MED-ARTIST (WS-SUB) TO WS-CAMPO-MAIUSC                   
042000         PERFORM P72-CONTEM-TERMO THRU P72-EXIT                           
042100         IF BATEU-88 GO TO P40-MOSTRA END-IF.                             
042200     GO TO P40-PROXIMO.                                                   
042300 P40-MOSTRA.                                                              
042400     ADD 1 TO WS-QTDE-ACHADOS.                                            
042500     MOVE SPACES TO LINHA-ACHADO.                                         
042600     MOVE WS-MED-TITLE (WS-SUB) TO TIT-ACHADO.                            
042700     IF WS-MED-TYPE (WS-SUB) = "B"                                        
042800         MOVE "BOOK" TO TIPO-ACHADO                                       
042900     ELSE                                                                 
043000         MOVE "CD  " TO TIPO-ACHADO.                                      
043100     WRITE REG-MEDPTFIL FROM LINHA-ACHADO.                                
043200 P40-PROXIMO.                                                             
043300     ADD 1 TO WS-SUB.                                                     
043400     GO TO P40-LOOP.                                                      
043500 P40-EXIT.                                                                
043600     EXIT.                                                                
043700                                                                          
043800 P50-LISTA-TIPO.                                                          
043900*  LISTA O ACERVO FILTRANDO POR MTR-TYPE ('B' OU 'C').                    
044000     ADD 1 TO WS-QTDE-LISTAGENS.                                          
044100     MOVE "MEDIA LIST FOLLOWS" TO WS-MENSAGEM.                            
044200     PERFORM P85-ACEITA THRU P85-EXIT.                                    
044300     MOVE 1 TO WS-SUB.                                                    
044400 P50-LOOP.                                                                
044500     IF WS-SUB > WS-MEDIA-COUNT GO TO P50-EXIT.                           
044600     IF WS-MED-TYPE (WS-SUB) = MTR-TYPE                                   
044700         MOVE SPACES TO LINHA-ACHADO                                      
044800         MOVE WS-MED-TITLE (WS-SUB) TO TIT-ACHADO                         
044900         IF WS-MED-TYPE (WS-SUB) = "B"                                    
045000             MOVE "BOOK" TO TIPO-ACHADO                                   
045100         ELSE                                                             
045200             MOVE "CD  " TO TIPO-ACHADO                                   
045300         END-IF                                                           
045400         WRITE REG-MEDPTFIL FROM LINHA-ACHADO.                            
045500     ADD 1 TO WS-SUB.                                                     
045600     GO TO P50-LOOP.                                                      
045700 P50-EXIT.                                                                
045800     EXIT.                                                                
045900                                                                          
046000 P70-PROCURA-ID.                                                          
046100*  PROCURA MTR-TARGET-ID NA TABELA. ACHOU-88 = RESULTADO.                 
046200     MOVE "N" TO WS-ACHOU.                                                
046300     MOVE 1 TO WS-SUB.                                                    
046400 P70-LOOP.                                                                
046500     IF WS-SUB > WS-MEDIA-COUNT GO TO P70-EXIT.                           
046600     IF WS-MED-ID (WS-SUB) = MTR-TARGET-ID                                
046700         MOVE "Y" TO WS-ACHOU                                             
046800         GO TO P70-EXIT.                                                  
046900     ADD 1 TO WS-SUB.                                                     
047000     GO TO P70-LOOP.                                                      
047100 P70-EXIT.                                                                
047200     EXIT.                                                                
047300                                                                          
047400 P72-CONTEM-TERMO.                                                        
047500*  CONFERE SE WS-TERMO-MAIUSC APARECE DENTRO DE WS-CAMPO-MAIUSC,          
047600*  OS DOIS JA EM CAIXA ALTA.  BATEU-88 = RESULTADO.                       
047700     INSPECT WS-CAMPO-MAIUSC CONVERTING                                   
047800         "abcdefghijklmnopqrstuvwxyz" TO                                  
047900         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                    
048000     MOVE "N" TO WS-BATEU.                                                
048100     MOVE 30 TO WS-TAM-CAMPO.                                             
048200     MOVE 30 TO WS-TAM-TERMO.                                             
048300 P72-ACHA-TAM-CAMPO.                                                      
048400     IF WS-TAM-CAMPO = 0 GO TO P72-EXIT.                                  
048500     IF WS-CAMPO-MAIUSC (WS-TAM-CAMPO:1) NOT = SPACE                      
048600         GO TO P72-ACHA-TAM-TERMO.                                        
048700     SUBTRACT 1 FROM WS-TAM-CAMPO.                                        
048800     GO TO P72-ACHA-TAM-CAMPO.                                            
048900 P72-ACHA-TAM-TERMO.                                                      
049000     IF WS-TAM-TERMO = 0 GO TO P72-EXIT.                                  
049100     IF WS-TERMO-MAIUSC (WS-TAM-TERMO:1) NOT = SPACE                      
049200         GO TO P72-COMPARA                                                
049300     END-IF.                                                              
049400     SUBTRACT 1 FROM WS-TAM-TERMO.                                        
049500     GO TO P72-ACHA-TAM-TERMO.                                            
049600 P72-COMPARA.                                                             
049700     IF WS-TAM-TERMO > WS-TAM-CAMPO GO TO P72-EXIT.                       
049800     MOVE 1 TO WS-POS.                                                    
049900 P72-COMPARA-LOOP.                                                        
050000     IF WS-POS > (WS-TAM-CAMPO - WS-TAM-TERMO + 1) GO TO P72-EXIT.        
050100     IF WS-CAMPO-MAIUSC (WS-POS:WS-TAM-TERMO) =                           
050200        WS-TERMO-MAIUSC (1:WS-TAM-TERMO)                                  
050300         MOVE "Y" TO WS-BATEU                                             
050400         GO TO P72-EXIT.                                                  
050500     ADD 1 TO WS-POS.                                                     
050600     GO TO P72-COMPARA-LOOP.                                              
050700 P72-EXIT.                                                                
050800     EXIT.                                                                
050900                                                                          
051000 P75-VALIDA-LOGIN-ADMIN.                                                  
051100*  CONFERE MTR-ADMIN-ID/MTR-ADMIN-SENHA CONTRA O CADASTRO E               
051200*  DEIXA EM EH-ADMIN-88 SE O LOGIN E' DE ADMINISTRADOR.                   
051300     MOVE "N" TO WS-LOGIN-OK.                                             
051400     MOVE "N" TO WS-EH-ADMIN.                                             
051500     MOVE 1 TO WS-SUB.                                                    
051600 P75-LOOP.                                                                
051700     IF WS-SUB > WS-USER-COUNT GO TO P75-VL-EXIT.                         
051800     IF WS-USR-USERNAME (WS-SUB) = MTR-ADMIN-ID                           
051900        AND WS-USR-PASSWORD (WS-SUB) = MTR-ADMIN-SENHA                    
052000         MOVE "Y" TO WS-LOGIN-OK                                          
052100         IF WS-USR-ROLE (WS-SUB) = "A"                                    
052200             MOVE "Y" TO WS-EH-ADMIN                                      
052300         END-IF                                                           
052400         GO TO P75-VL-EXIT.                                               
052500     ADD 1 TO WS-SUB.                                                     
052600     GO TO P75-LOOP.                                                      
052700 P75-VL-EXIT.                                                             
052800     EXIT.                                                                
052900                                                                          
053000 P80-REJEITA.                                                             
053100     ADD 1 TO WS-QTDE-REJEITADAS.                                         
053200     MOVE SPACES         TO LINHA-MOVTO.                                  
053300     MOVE MTR-CODE       TO COD-DET.                                      
053400     MOVE MTR-TARGET-ID  TO ID-DET.                                       
053500     MOVE WS-MENSAGEM    TO MSG-DET.                                      
053600     WRITE REG-MEDPTFIL FROM LINHA-MOVTO.                                 
053700 P80-EXIT.                                                                
053800     EXIT.                                                                
053900                                                                          
054000 P85-ACEITA.                                                              
054100     ADD 1 TO WS-QTDE-ACEITAS.                                            
054200     MOVE SPACES         TO LINHA-MOVTO.                                  
054300     MOVE MTR-CODE       TO COD-DET.                                      
054400     MOVE MTR-TARGET-ID  TO ID-DET.                                       
054500     MOVE WS-MENSAGEM    TO MSG-DET.                                      
054600     WRITE REG-MEDPTFIL FROM LINHA-MOVTO.                                 
054700 P85-EXIT.                                                                
054800     EXIT.                                                                
054900                                                                          
055000 P90-FIM-DE-JOB.                                                          
055100     CLOSE MEDTRAN.                                                       
055200     OPEN OUTPUT MEDIA.                                                   
055300     MOVE 1 TO WS-SUB.                                                    
055400 P95-REGRAVA-MEDIA.                                                       
055500     IF WS-SUB > WS-MEDIA-COUNT GO TO P95-EXIT.                           
055600     MOVE WS-MED-ID (WS-SUB)     TO MED-ID.                               
055700     MOVE WS-MED-TYPE (WS-SUB)   TO MED-TYPE.                             
055800     MOVE WS-MED-TITLE (WS-SUB)  TO MED-TITLE.                            
055900     MOVE WS-MED-AUTHOR (WS-SUB) TO MED-AUTHOR.                           
056000     MOVE WS-MED-ISBN (WS-SUB)   TO MED-ISBN.                             
056100     MOVE WS-MED-ARTIST (WS-SUB) TO MED-ARTIST.                           
056200     MOVE WS-MED-AVAIL (WS-SUB)  TO MED-AVAIL.                            
056300     WRITE MEDIA-MASTER-RECORD.                                           
056400     ADD 1 TO WS-SUB.                                                     
056500     GO TO P95-REGRAVA-MEDIA.                                             
056600 P95-EXIT.                                                                
056700     CLOSE MEDIA.                                                         
056800     WRITE REG-MEDPTFIL FROM LINHA-TRACO.                                 
056900     MOVE WS-QTDE-LIDAS      TO TOT-LIDOS-DET.                            
057000     WRITE REG-MEDPTFIL FROM LINHA-TOT1.                                  
057100     MOVE WS-QTDE-ACEITAS    TO TOT-ACEITOS-DET.                          
057200     WRITE REG-MEDPTFIL FROM LINHA-TOT2.                                  
057300     MOVE WS-QTDE-REJEITADAS TO TOT-REJEIT-DET.                           
057400     WRITE REG-MEDPTFIL FROM LINHA-TOT3.                                  
057500     MOVE WS-QTDE-LIVROS     TO TOT-LIVRO-DET.                            
057600     MOVE WS-QTDE-CDS        TO TOT-CD-DET.                               
057700     WRITE REG-MEDPTFIL FROM LINHA-TOT4.                                  
057800     MOVE WS-QTDE-PESQUISAS  TO TOT-PESQ-DET.                             
057900     MOVE WS-QTDE-LISTAGENS  TO TOT-LISTA-DET.                            
058000     WRITE REG-MEDPTFIL FROM LINHA-TOT5.                                  
058100     CLOSE MEDPTFIL.                                                      
058200     STOP RUN.                                                            
