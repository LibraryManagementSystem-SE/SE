000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    BIBL23.                                                   
000300 AUTHOR.        ROGERIO-MACHADO.                                          
000400 INSTALLATION.  COMERCIAL ELDORADO.                                       
000500 DATE-WRITTEN.  02/06/89.                                                 
000600 DATE-COMPILED.                                                           
000700 SECURITY.      CONFIDENCIAL - USO INTERNO COMERCIAL ELDORADO.            
000800*****************************************************************         
000900*  BIBL23 -- MOVIMENTO DIARIO DE CIRCULACAO DA BIBLIOTECA.      *         
001000*  LE O ARQUIVO TRANSACTS (EMPRESTIMO, DEVOLUCAO, PAGAMENTO DE   *        
001100*  MULTA, RELATORIO DE ATRASO E RODADA DE LEMBRETE) E ATUALIZA   *        
001200*  OS MESTRES USERS/MEDIA/LOANS.  SUBSTITUI O ANTIGO JEITO DE    *        
001300*  RODAR TELA POR TELA - AQUI O DIA INTEIRO ENTRA NUM SO LOTE.   *        
001400*-----------------------------------------------------------------        
001500*  02/06/89 RFM -- VERSAO INICIAL - SO EMPRESTIMO (BO) E         *        
001600*                   DEVOLUCAO (RT), SEM MULTA.                   *        
001700*  17/11/92 JCS -- CHAMADO 0118 - CALCULO DE MULTA NA DEVOLUCAO, *        
001800*                   10,00 POR DIA DE ATRASO (SO HAVIA LIVRO).    *        
001900*  30/07/91 RFM -- CHAMADO 0142 - INCLUIDO PAGAMENTO DE MULTA    *        
002000*                   (PY) E TIPO CD NA TARIFA (20,00 POR DIA).    *        
002100*  14/01/95 VLS -- CHAMADO 0203 - DATA DE VENCIMENTO PASSOU A    *        
002200*                   SER CALCULADA POR NUMERO JULIANO (ANTES ERA  *        
002300*                   DIA+30 FIXO, ERRAVA NA VIRADA DE MES/ANO E   *        
002400*                   EM ANO BISSEXTO - VEJA P75/P76 ABAIXO).      *        
002500*  23/09/97 JCS -- CHAMADO 0271 - INCLUIDOS RELATORIO DE ATRASO  *        
002600*                   (RP) E RODADA DE LEMBRETE (RM) NO MESMO LOTE.*        
002700*  DEZ/99   RFM -- REVISAO Y2K - TRN-DATE/LON-DUE/LON-CHECKOUT/  *        
002800*                   LON-RETURNED JA VEM EM AAAAMMDD (4 DIGITOS   *        
002900*                   DE ANO); O CALCULO JULIANO ABAIXO NUNCA      *        
003000*                   DEPENDEU DE ANO DE 2 DIGITOS.                *        
003100*  09/03/00 VLS -- CHAMADO 0307 - A PROCURA EM P70/P71/P72 USAVA *        
003200*                   A PROPRIA TABELA (1) COMO AREA DE CHAVE, O   *        
003300*                   QUE GRAVAVA POR CIMA DA PRIMEIRA ENTRADA DE  *        
003400*                   CADA TABELA.  CRIADAS WS-CHAVE-BUSCA-USR/    *        
003500*                   -MED/-LON, FORA DA TABELA, PARA ISSO.        *        
003600*****************************************************************         
003700 ENVIRONMENT DIVISION.                                                    
003800 CONFIGURATION SECTION.                                                   
003900 SPECIAL-NAMES.                                                           
004000     C01 IS TOP-OF-FORM.                                                  
004100 INPUT-OUTPUT SECTION.                                                    
004200 FILE-CONTROL.                                                            
004300     SELECT USERS      ASSIGN TO "USERS"                                  
004400            ORGANIZATION IS LINE SEQUENTIAL                               
004500            FILE STATUS  IS FS-USERS.                                     
004600     SELECT MEDIA      ASSIGN TO "MEDIA"                                  
004700            ORGANIZATION IS LINE SEQUENTIAL                               
004800            FILE STATUS  IS FS-MEDIA.                                     
004900     SELECT LOANS      ASSIGN TO "LOANS"                                  
005000            ORGANIZATION IS LINE SEQUENTIAL                               
005100            FILE STATUS  IS FS-LOANS.                                     
005200     SELECT TRANSACTS  ASSIGN TO "TRANSACTS"                              
005300            ORGANIZATION IS LINE SEQUENTIAL                               
005400            FILE STATUS  IS FS-TRANS.                                     
005500     SELECT RPTFILE    ASSIGN TO PRINTER                                  
005600            FILE STATUS  IS FS-RPTFIL.                                    
005700                                                                          
005800 DATA DIVISION.                                                           
005900 FILE SECTION.                                                            
006000 FD  USERS              LABEL RECORD IS STANDARD.                         
006100     COPY BIBLUSR.                                                        
006200                                                                          
006300 FD  MEDIA               LABEL RECORD IS STANDARD.                        
006400     COPY BIBLMED.                                                        
006500                                                                          
006600 FD  LOANS                LABEL RECORD IS STANDARD.                       
006700     COPY BIBLLON.                                                        
006800                                                                          
006900 FD  TRANSACTS            LABEL RECORD IS STANDARD.                       
007000     COPY BIBLTRN.                                                        
007100                                                                          
007200*  RELATORIO DE ATRASO, AVISOS DE LEMBRETE E TOTAIS DE MOVIMENTO,         
007300*  TUDO NO MESMO IMPRESSO - UM POR CORRIDA DO LOTE.                       
007400 FD  RPTFILE              LABEL RECORD IS OMITTED.                        
007500 01  REG-RPTFILE               PIC X(80).                                 
007600                                                                          
007700 WORKING-STORAGE SECTION.                                                 
007800*--  INDICADORES DE FIM DE ARQUIVO ------------------------------*        
007900 77  WS-FIM-USERS         PIC X VALUE "N".                                
008000     88  FIM-USERS            VALUE "Y".                                  
008100 77  WS-FIM-MEDIA         PIC X VALUE "N".                                
008200     88  FIM-MEDIA            VALUE "Y".                                  
008300 77  WS-FIM-LOANS         PIC X VALUE "N".                                
008400     88  FIM-LOANS            VALUE "Y".                                  
008500 77  WS-FIM-TRANS         PIC X VALUE "N".                                
008600     88  FIM-TRANS            VALUE "Y".                                  
008700                                                                          
008800*--  CHAVE E RESULTADO DE PROCURA NA TABELA ---------------------*        
008900 77  WS-ACHOU-USR         PIC X VALUE "N".                                
009000     88  ACHOU-USR-88         VALUE "Y".                                  
009100 77  WS-ACHOU-MED         PIC X VALUE "N".                                
009200     88  ACHOU-MED-88         VALUE "Y".                                  
009300 77  WS-ACHOU-LON         PIC X VALUE "N".                                
009400     88  ACHOU-LON-88         VALUE "Y".                                  
009500*--  CHAVES DE PROCURA, AREA PROPRIA (NAO REDEFINE TABELA) -----*         
009600 77  WS-CHAVE-BUSCA-USR   PIC X(08) VALUE SPACES.                         
009700 77  WS-CHAVE-BUSCA-MED   PIC X(08) VALUE SPACES.                         
009800 77  WS-CHAVE-BUSCA-LON   PIC X(08) VALUE SPACES.                         
009900                                                                          
010000*--  SUBSCRITOS (POSICAO ACHADA FICA EM -USR/-MED/-LON) ---------*        
010100 77  WS-SUB               PIC S9(4) COMP VALUE ZERO.                      
010200 77  WS-SUB-USR           PIC S9(4) COMP VALUE ZERO.                      
010300 77  WS-SUB-MED           PIC S9(4) COMP VALUE ZERO.                      
010400 77  WS-SUB-LON           PIC S9(4) COMP VALUE ZERO.                      
010500 77  WS-USER-COUNT        PIC S9(4) COMP VALUE ZERO.                      
010600 77  WS-MEDIA-COUNT       PIC S9(4) COMP VALUE ZERO.                      
010700 77  WS-LOAN-COUNT        PIC S9(4) COMP VALUE ZERO.                      
010800                                                                          
010900*--  CONTADORES DE MOVIMENTO, TODOS BINARIOS --------------------*        
011000 77  WS-QTDE-LIDAS        PIC S9(5) COMP VALUE ZERO.                      
011100 77  WS-QTDE-ACEITAS      PIC S9(5) COMP VALUE ZERO.                      
011200 77  WS-QTDE-REJEITADAS   PIC S9(5) COMP VALUE ZERO.                      
011300 77  WS-QTDE-EMPRESTIMOS  PIC S9(5) COMP VALUE ZERO.                      
011400 77  WS-QTDE-DEVOLUCOES   PIC S9(5) COMP VALUE ZERO.                      
011500 77  WS-QTDE-NOTIFICADOS  PIC S9(5) COMP VALUE ZERO.                      
011600 77  WS-QTDE-ATRASADOS    PIC S9(5) COMP VALUE ZERO.                      
011700                                                                          
011800*--  STATUS DE ARQUIVO ------------------------------------------*        
011900 77  FS-USERS             PIC XX.                                         
012000 77  FS-MEDIA             PIC XX.                                         
012100 77  FS-LOANS             PIC XX.                                         
012200 77  FS-TRANS             PIC XX.                                         
012300 77  FS-RPTFIL            PIC XX.                                         
012400                                                                          
012500*--  VALORES MONETARIOS - SEMPRE EM DISPLAY, NUNCA EMPACOTADO ---*        
012600 77  WS-MULTA-CALC        PIC 9(07)V99 VALUE ZEROS.                       
012700 77  WS-MULTA-ITEM        PIC 9(07)V99 VALUE ZEROS.                       
012800 77  WS-MULTA-TOTAL-REL   PIC 9(09)V99 VALUE ZEROS.                       
012900 77  WS-TOTAL-MULTAS      PIC 9(09)V99 VALUE ZEROS.                       
013000 77  WS-TOTAL-PAGAMENTOS  PIC 9(09)V99 VALUE ZEROS.                       
013100 77  WS-NOVO-SALDO        PIC S9(08)V99 VALUE ZEROS.                      
013200                                                                          
013300*--  MENSAGEM DE ACEITE/REJEICAO DO MOVIMENTO CORRENTE ----------*        
013400 77  WS-MENSAGEM          PIC X(47) VALUE SPACES.                         
013500                                                                          
013600*--  DIAS DE ATRASO E GERADOR DE IDENTIFICADOR DE EMPRESTIMO ----*        
013700 77  WS-DIAS-ATRASO       PIC S9(05) COMP VALUE ZERO.                     
013800 77  WS-PERIODO-EMPR      PIC S9(05) COMP VALUE ZERO.                     
013900*--  DATA DO SISTEMA - O RELOGIO SO DA 6 DIGITOS (AAMMDD),    *           
014000*  O SECULO E' MONTADO NA MAO (CHAMADO DA REVISAO Y2K) -------*           
014100 77  WS-DATA-6            PIC 9(06).                                      
014200 01  WS-DATA-6-R REDEFINES WS-DATA-6.                                     
014300     05  WS-D6-ANO            PIC 99.                                     
014400     05  WS-D6-MES            PIC 99.                                     
014500     05  WS-D6-DIA            PIC 99.                                     
014600 01  WS-LOAN-ID-ED.                                                       
014700     05  FILLER                    PIC XX VALUE "LN".                     
014800     05  WS-LOAN-ID-NUM       PIC 9(06).                                  
014900                                                                          
015000*--  TABELA EM MEMORIA DO CADASTRO DE USUARIOS ------------------*        
015100 01  WS-TABELA-USUARIOS.                                                  
015200     05  WS-USR-ENTRY OCCURS 300 TIMES.                                   
015300         10  WS-USR-ID        PIC X(08).                                  
015400         10  WS-USR-USERNAME  PIC X(20).                                  
015500         10  WS-USR-NAME      PIC X(30).                                  
015600         10  WS-USR-ROLE      PIC X(01).                                  
015700         10  WS-USR-PASSWORD  PIC X(20).                                  
015800         10  WS-USR-FINE-BAL  PIC 9(07)V99.                               
015900         10  FILLER           PIC X(02).                                  
016000*  VISAO ALTERNATIVA DA ENTRADA, SO A CHAVE (CONFERENCIA/DUMP).           
016100*  A PROCURA USA WS-CHAVE-BUSCA-USR/MED/LON (VEJA ACIMA).                 
016200 01  WS-USR-ENTRY-CHAVE REDEFINES WS-TABELA-USUARIOS.                     
016300     05  WS-CHAVE-USR-ENTRY OCCURS 300 TIMES.                             
016400         10  WS-CHAVE-USR-ID  PIC X(08).                                  
016500         10  FILLER           PIC X(82).                                  
016600                                                                          
016700*--  TABELA EM MEMORIA DO ACERVO --------------------------------*        
016800 01  WS-TABELA-MEDIA.                                                     
016900     05  WS-MED-ENTRY OCCURS 2000 TIMES.                                  
017000         10  WS-MED-ID        PIC X(08).                                  
017100         10  WS-MED-TYPE      PIC X(01).                                  
017200         10  WS-MED-TITLE     PIC X(30).                                  
017300         10  WS-MED-AUTHOR    PIC X(30).                                  
017400         10  WS-MED-ISBN      PIC X(13).                                  
017500         10  WS-MED-ARTIST    PIC X(30).                                  
017600         10  WS-MED-AVAIL     PIC X(01).                                  
017700         10  FILLER           PIC X(02).                                  
017800*  VISAO ALTERNATIVA DA ENTRADA, SO A CHAVE (CONFERENCIA/DUMP).           
017900*  A PROCURA USA WS-CHAVE-BUSCA-USR/MED/LON (VEJA ACIMA).                 
018000 01  WS-MED-ENTRY-CHAVE REDEFINES WS-TABELA-MEDIA.                        
018100     05  WS-CHAVE-MED-ENTRY OCCURS 2000 TIMES.                            
018200         10  WS-CHAVE-MED-ID  PIC X(08).                                  
018300         10  FILLER           PIC X(107).                                 
018400                                                                          
018500*--  TABELA EM MEMORIA DOS EMPRESTIMOS --------------------------*        
018600 01  WS-TABELA-EMPRESTIMOS.                                               
018700     05  WS-LON-ENTRY OCCURS 4000 TIMES.                                  
018800         10  WS-LON-ID        PIC X(08).                                  
018900         10  WS-LON-USER-ID   PIC X(08).                                  
019000         10  WS-LON-MEDIA-ID  PIC X(08).                                  
019100         10  WS-LON-CHECKOUT  PIC 9(08).                                  
019200         10  WS-LON-DUE       PIC 9(08).                                  
019300         10  WS-LON-RETURNED  PIC 9(08).                                  
019400         10  FILLER           PIC X(02).                                  
019500*  VISAO ALTERNATIVA DA ENTRADA, SO A CHAVE (CONFERENCIA/DUMP).           
019600*  A PROCURA USA WS-CHAVE-BUSCA-USR/MED/LON (VEJA ACIMA).                 
019700 01  WS-LON-ENTRY-CHAVE REDEFINES WS-TABELA-EMPRESTIMOS.                  
019800     05  WS-CHAVE-LON-ENTRY OCCURS 4000 TIMES.                            
019900         10  WS-CHAVE-LON-ID  PIC X(08).                                  
020000         10  FILLER           PIC X(42).                                  
020100                                                                          
020200*--  AREAS DO CALCULO DE DATA JULIANA (P75/P76) -----------------*        
020300*  O CALCULO ANTIGO DE VENCIMENTO TRATAVA TODO MES COMO 30 DIAS -         
020400*  ERRAVA NA VIRADA DE MES E EM ANO BISSEXTO (CHAMADO 0203). AQUI         
020500*  O NUMERO DE JULIAN-DAY E' EXATO, PELA FORMULA PADRAO DE                
020600*  CALENDARIO, SEM PRECISAR DE FUNCTION INTRINSECA - SO COMPUTE.          
020700 01  WS-DATA-8            PIC 9(08).                                      
020800 01  WS-DATA-8-R REDEFINES WS-DATA-8.                                     
020900     05  WS-D8-ANO            PIC 9(04).                                  
021000     05  WS-D8-MES            PIC 9(02).                                  
021100     05  WS-D8-DIA            PIC 9(02).                                  
021200 77  WS-JULIANO           PIC S9(9) COMP VALUE ZERO.                      
021300 77  WS-JY                PIC S9(9) COMP VALUE ZERO.                      
021400 77  WS-JM                PIC S9(9) COMP VALUE ZERO.                      
021500 77  WS-JD                PIC S9(9) COMP VALUE ZERO.                      
021600 77  WS-JA                PIC S9(9) COMP VALUE ZERO.                      
021700 77  WS-JL                PIC S9(9) COMP VALUE ZERO.                      
021800 77  WS-JN                PIC S9(9) COMP VALUE ZERO.                      
021900 77  WS-JI                PIC S9(9) COMP VALUE ZERO.                      
022000 77  WS-JJ                PIC S9(9) COMP VALUE ZERO.                      
022100 77  WS-JK                PIC S9(9) COMP VALUE ZERO.                      
022200 77  WS-JTEMP1            PIC S9(9) COMP VALUE ZERO.                      
022300 77  WS-JTEMP2            PIC S9(9) COMP VALUE ZERO.                      
022400 77  WS-JTEMP3            PIC S9(9) COMP VALUE ZERO.                      
022500                                                                          
022600*--  DOIS NUMEROS JULIANOS DE TRABALHO, USADOS PELOS CHAMADORES -*        
022700 77  WS-JULIANO-CHECKOUT  PIC S9(9) COMP VALUE ZERO.                      
022800 77  WS-JULIANO-DUE       PIC S9(9) COMP VALUE ZERO.                      
022900 77  WS-JULIANO-REF       PIC S9(9) COMP VALUE ZERO.                      
023000                                                                          
023100*--  LINHAS DE IMPRESSAO DO RELATORIO --------------------------*         
023200 01  LINHA-CABEC.                                                         
023300     02  FILLER PIC X(02) VALUE SPACES.                                   
023400     02  FILLER PIC X(36) VALUE                                           
023500         "BIBL23 - MOVIMENTO DE CIRCULACAO ...".                          
023600     02  FILLER PIC X(07) VALUE " DATA: ".                                
023700     02  DIA-CAB  PIC 99.                                                 
023800     02  FILLER PIC X VALUE "/".                                          
023900     02  MES-CAB  PIC 99.                                                 
024000     02  FILLER PIC X VALUE "/".                                          
024100     02  ANO-CAB  PIC 99.                                                 
024200     02  FILLER PIC X(26) VALUE SPACES.                                   
024300                                                                          
024400 01  LINHA-TRACO.                                                         
024500     02  FILLER PIC X(80) VALUE ALL "-".                                  
024600                                                                          
024700 01  LINHA-MOVTO.                                                         
024800     02  FILLER PIC X(01) VALUE SPACES.                                   
024900     02  COD-DET      PIC X(02).                                          
025000     02  FILLER PIC X(01) VALUE SPACES.                                   
025100     02  ID-DET       PIC X(08).                                          
025200     02  FILLER PIC X(03) VALUE " - ".                                    
025300     02  MSG-DET      PIC X(47).                                          
025400     02  FILLER PIC X(18) VALUE SPACES.                                   
025500                                                                          
025600 01  LINHA-RP-CABEC.                                                      
025700     02  FILLER PIC X(01) VALUE SPACES.                                   
025800     02  FILLER PIC X(25) VALUE "OVERDUE REPORT FOR USER ".               
025900     02  RP-USR-DET   PIC X(08).                                          
026000     02  FILLER PIC X(10) VALUE " AS OF ".                                
026100     02  RP-DIA-DET   PIC 99.                                             
026200     02  FILLER PIC X VALUE "/".                                          
026300     02  RP-MES-DET   PIC 99.                                             
026400     02  FILLER PIC X VALUE "/".                                          
026500     02  RP-ANO-DET   PIC 9(04).                                          
026600     02  FILLER PIC X(24) VALUE SPACES.                                   
026700                                                                          
026800 01  LINHA-RP-DET.                                                        
026900     02  FILLER PIC X(01) VALUE SPACES.                                   
027000     02  RP-TITULO-DET    PIC X(30).                                      
027100     02  FILLER PIC X(01) VALUE SPACES.                                   
027200     02  RP-TIPO-DET      PIC X(04).                                      
027300     02  FILLER PIC X(01) VALUE SPACES.                                   
027400     02  RP-DIAS-DET      PIC ZZZ9.                                       
027500     02  FILLER PIC X(01) VALUE SPACES.                                   
027600     02  RP-MULTA-DET     PIC Z,ZZZ,ZZ9.99.                               
027700     02  FILLER PIC X(27) VALUE SPACES.                                   
027800                                                                          
027900 01  LINHA-RP-TOTAL.                                                      
028000     02  FILLER PIC X(01) VALUE SPACES.                                   
028100     02  FILLER PIC X(11) VALUE "TOTAL FINE ".                            
028200     02  RP-TOTAL-DET     PIC Z,ZZZ,ZZ9.99.                               
028300     02  FILLER PIC X(56) VALUE SPACES.                                   
028400                                                                          
028500 01  LINHA-RM-DET.                                                        
028600     02  FILLER PIC X(01) VALUE SPACES.                                   
028700     02  FILLER PIC X(04) VALUE "To ".                                    
028800     02  RM-USERNAME-DET  PIC X(20).                                      
028900     02  FILLER PIC X(13) VALUE ": You have ".                            
029000     02  RM-QTDE-DET      PIC Z9.                                         
029100     02  FILLER PIC X(20) VALUE " overdue book(s).".                      
029200     02  FILLER PIC X(02) VALUE SPACES.                                   
029300                                                                          
029400 01  LINHA-RM-TRAILER.                                                    
029500     02  FILLER PIC X(02) VALUE SPACES.                                   
029600     02  FILLER PIC X(30) VALUE "USERS NOTIFIED.............= ".          
029700     02  RM-TOTAL-DET     PIC ZZZZ9.                                      
029800     02  FILLER PIC X(43) VALUE SPACES.                                   
029900                                                                          
030000 01  LINHA-TOT1.                                                          
030100     02  FILLER PIC X(02) VALUE SPACES.                                   
030200     02  FILLER PIC X(30) VALUE "TRANSACTIONS READ..........= ".          
030300     02  TOT-LIDAS-DET      PIC ZZZZ9.                                    
030400     02  FILLER PIC X(43) VALUE SPACES.                                   
030500 01  LINHA-TOT2.                                                          
030600     02  FILLER PIC X(02) VALUE SPACES.                                   
030700     02  FILLER PIC X(30) VALUE "TRANSACTIONS ACCEPTED......= ".          
030800     02  TOT-ACEITAS-DET    PIC ZZZZ9.                                    
030900     02  FILLER PIC X(43) VALUE SPACES.                                   
031000 01  LINHA-TOT3.                                                          
031100     02  FILLER PIC X(02) VALUE SPACES.                                   
031200     02  FILLER PIC X(30) VALUE "TRANSACTIONS REJECTED......= ".          
031300     02  TOT-REJEIT-DET     PIC ZZZZ9.                                    
031400     02  FILLER PIC X(43) VALUE SPACES.                                   
031500 01  LINHA-TOT4.                                                          
031600     02  FILLER PIC X(02) VALUE SPACES.                                   
031700     02  FILLER PIC X(30) VALUE "LOANS CREATED..............= ".          
031800     02  TOT-EMPR-DET       PIC ZZZZ9.                                    
031900     02  FILLER PIC X(10) VALUE SPACES.                                   
032000     02  FILLER PIC X(20) VALUE "RETURNS PROCESSED..= ".                  
032100     02  TOT-DEVOL-DET      PIC ZZZZ9.                                    
032200     02  FILLER PIC X(03) VALUE SPACES.                                   
032300 01  LINHA-TOT5.                                                          
032400     02  FILLER PIC X(02) VALUE SPACES.                                   
032500     02  FILLER PIC X(24) VALUE "TOTAL FINES ASSESSED = ".                
032600     02  TOT-MULTAS-DET     PIC Z,ZZZ,ZZ9.99.                             
032700     02  FILLER PIC X(37) VALUE SPACES.                                   
032800 01  LINHA-TOT6.                                                          
032900     02  FILLER PIC X(02) VALUE SPACES.                                   
033000     02  FILLER PIC X(24) VALUE "TOTAL PAYMENTS POSTED = ".               
033100     02  TOT-PAGTO-DET      PIC Z,ZZZ,ZZ9.99.                             
033200     02  FILLER PIC X(37) VALUE SPACES.                                   
033300                                                                          
033400 PROCEDURE DIVISION.                                                      
033500                                                                          
033600 P10-ABERTURA.                                                            
033700     OPEN INPUT  USERS.                                                   
033800     OPEN INPUT  MEDIA.                                                   
033900     OPEN INPUT  LOANS.                                                   
034000     OPEN INPUT  TRANSACTS.                                               
034100     OPEN OUTPUT RPTFILE.                                                 
034200     ACCEPT WS-DATA-6 FROM DATE.                                          
034300     IF WS-D6-ANO < 50                                                    
034400         COMPUTE WS-D8-ANO = 2000 + WS-D6-ANO                             
034500     ELSE                                                                 
034600         COMPUTE WS-D8-ANO = 1900 + WS-D6-ANO                             
034700     END-IF.                                                              
034800     MOVE WS-D6-MES TO WS-D8-MES.                                         
034900     MOVE WS-D6-DIA TO WS-D8-DIA.                                         
035000     MOVE WS-D8-DIA TO DIA-CAB.                                           
035100     MOVE WS-D8-MES TO MES-CAB.                                           
035200     MOVE WS-D6-ANO TO ANO-CAB.                                           
035300     WRITE REG-RPTFILE FROM LINHA-CABEC.                                  
035400     WRITE REG-RPTFILE FROM LINHA-TRACO.                                  
035500     PERFORM P15-CARREGA-USUARIOS THRU P15-EXIT.                          
035600     PERFORM P16-CARREGA-MEDIA THRU P16-EXIT.                             
035700     PERFORM P17-CARREGA-EMPRESTIMOS THRU P17-EXIT.                       
035800     CLOSE USERS.                                                         
035900     CLOSE MEDIA.                                                         
036000     CLOSE LOANS.                                                         
036100                                                                          
036200 P15-CARREGA-USUARIOS.                                                    
036300     READ USERS                                                           
036400         AT END MOVE "Y" TO WS-FIM-USERS                                  
036500         GO TO P15-EXIT.                                                  
036600     ADD 1 TO WS-USER-COUNT.                                              
036700     MOVE USR-ID        TO WS-USR-ID (WS-USER-COUNT).                     
036800     MOVE USR-USERNAME  TO WS-USR-USERNAME (WS-USER-COUNT).               
036900     MOVE USR-NAME      TO WS-USR-NAME (WS-USER-COUNT).                   
037000     MOVE USR-ROLE      TO WS-USR-ROLE (WS-USER-COUNT).                   
037100     MOVE USR-PASSWORD  TO WS-USR-PASSWORD (WS-USER-COUNT).               
037200     MOVE USR-FINE-BAL  TO WS-USR-FINE-BAL (WS-USER-COUNT).               
037300     GO TO P15-CARREGA-USUARIOS.                                          
037400 P15-EXIT.                                                                
037500     EXIT.                                                                
037600                                                                          
037700 P16-CARREGA-MEDIA.                                                       
037800     READ MEDIA                                                           
037900         AT END MOVE "Y" TO WS-FIM-MEDIA                                  
038000         GO TO P16-EXIT.                                                  
038100     ADD 1 TO WS-MEDIA-COUNT.                                             
038200     MOVE MED-ID      TO WS-MED-ID (WS-MEDIA-COUNT).                      
038300     MOVE MED-TYPE    TO WS-MED-TYPE (WS-MEDIA-COUNT).                    
038400     MOVE MED-TITLE   TO WS-MED-TITLE (WS-MEDIA-COUNT).                   
038500     MOVE MED-AUTHOR  TO WS-MED-AUTHOR (WS-MEDIA-COUNT).                  
038600     MOVE MED-ISBN    TO WS-MED-ISBN (WS-MEDIA-COUNT).                    
038700     MOVE MED-ARTIST  TO WS-MED-ARTIST (WS-MEDIA-COUNT).                  
038800     MOVE MED-AVAIL   TO WS-MED-AVAIL (WS-MEDIA-COUNT).                   
038900     GO TO P16-CARREGA-MEDIA.                                             
039000 P16-EXIT.                                                                
039100     EXIT.                                                                
039200                                                                          
039300 P17-CARREGA-EMPRESTIMOS.                                                 
039400     READ LOANS                                                           
039500         AT END MOVE "Y" TO WS-FIM-LOANS                                  
039600         GO TO P17-EXIT.                                                  
039700     ADD 1 TO WS-LOAN-COUNT.                                              
039800     MOVE LON-ID        TO WS-LON-ID (WS-LOAN-COUNT).                     
039900     MOVE LON-USER-ID   TO WS-LON-USER-ID (WS-LOAN-COUNT).                
040000     MOVE LON-MEDIA-ID  TO WS-LON-MEDIA-ID (WS-LOAN-COUNT).               
040100     MOVE LON-CHECKOUT  TO WS-LON-CHECKOUT (WS-LOAN-COUNT).               
040200     MOVE LON-DUE       TO WS-LON-DUE (WS-LOAN-COUNT).                    
040300     MOVE LON-RETURNED  TO WS-LON-RETURNED (WS-LOAN-COUNT).               
040400     GO TO P17-CARREGA-EMPRESTIMOS.                                       
040500 P17-EXIT.                                                                
040600     EXIT.                                                                
040700                                                                          
040800 P20-PROCESSA.                                                            
040900     READ TRANSACTS                                                       
041000         AT END GO TO P90-FIM-DE-JOB.                                     
041100     ADD 1 TO WS-QTDE-LIDAS.                                              
041200     MOVE SPACES TO WS-MENSAGEM.                                          
041300                                                                          
041400     IF NOT TRN-CODE-VALIDO                                               
041500         MOVE "INVALID TRANSACTION CODE" TO WS-MENSAGEM                   
041600         PERFORM P80-REJEITA THRU P80-EXIT                                
041700         GO TO P20-PROCESSA.                                              
041800                                                                          
041900     IF TRN-BORROW                                                        
042000         PERFORM P30-EMPRESTIMO THRU P30-EXIT.                            
042100     IF TRN-RETURN                                                        
042200         PERFORM P40-DEVOLUCAO THRU P40-EXIT.                             
042300     IF TRN-PAY                                                           
042400         PERFORM P55-PAGAMENTO THRU P55-EXIT.                             
042500     IF TRN-REPORT                                                        
042600         PERFORM P50-RELATORIO-ATRASO THRU P50-EXIT.                      
042700     IF TRN-REMINDER                                                      
042800         PERFORM P60-LEMBRETE THRU P60-EXIT.                              
042900                                                                          
043000     GO TO P20-PROCESSA.                                                  
043100                                                                          
043200 P30-EMPRESTIMO.                                                          
043300*  EMPRESTIMO (BO) - VALIDA USUARIO, ITEM, MULTA EM ABERTO,               
043400*  EMPRESTIMO ATRASADO E DISPONIBILIDADE, NESSA ORDEM.                    
043500     MOVE TRN-USER-ID TO WS-CHAVE-BUSCA-USR.                              
043600     PERFORM P70-PROCURA-USUARIO THRU P70-EXIT.                           
043700     IF NOT ACHOU-USR-88                                                  
043800         MOVE "USER NOT FOUND" TO WS-MENSAGEM                             
043900         PERFORM P80-REJEITA THRU P80-EXIT                                
044000         GO TO P30-EXIT.                                                  
044100     MOVE TRN-MEDIA-ID TO WS-CHAVE-BUSCA-MED.                             
044200     PERFORM P71-PROCURA-MEDIA THRU P71-EXIT.                             
044300     IF NOT ACHOU-MED-88                                                  
044400         MOVE "MEDIA NOT FOUND" TO WS-MENSAGEM                            
044500         PERFORM P80-REJEITA THRU P80-EXIT                                
044600         GO TO P30-EXIT.                                                  
044700     IF WS-USR-FINE-BAL (WS-SUB-USR) > ZEROS                              
044800         MOVE "OUTSTANDING FINES" TO WS-MENSAGEM                          
044900         PERFORM P80-REJEITA THRU P80-EXIT                                
045000         GO TO P30-EXIT.                                                  
045100     PERFORM P73-TEM-EMPRESTIMO-ATRASADO THRU P73-EXIT.                   
045200     IF ACHOU-LON-88                                                      
045300         MOVE "USER HAS OVERDUE LOANS" TO WS-MENSAGEM                     
045400         PERFORM P80-REJEITA THRU P80-EXIT                                
045500         GO TO P30-EXIT.                                                  
045600     IF WS-MED-AVAIL (WS-SUB-MED) NOT = "Y"                               
045700         MOVE "MEDIA ALREADY LOANED" TO WS-MENSAGEM                       
045800         PERFORM P80-REJEITA THRU P80-EXIT                                
045900         GO TO P30-EXIT.                                                  
046000     IF WS-LOAN-COUNT NOT < 4000                                          
046100         MOVE "TABELA DE EMPRESTIMOS CHEIA" TO WS-MENSAGEM                
046200         PERFORM P80-REJEITA THRU P80-EXIT                                
046300         GO TO P30-EXIT.                                                  
046400                                                                          
046500     IF WS-MED-TYPE (WS-SUB-MED) = "B"                                    
046600         MOVE 28 TO WS-PERIODO-EMPR                                       
046700     ELSE                                                                 
046800         MOVE 7 TO WS-PERIODO-EMPR.                                       
046900                                                                          
047000     MOVE TRN-DATE TO WS-DATA-8.                                          
047100     PERFORM P75-CALC-JULIANO THRU P75-EXIT.                              
047200     MOVE WS-JULIANO TO WS-JULIANO-CHECKOUT.                              
047300     COMPUTE WS-JULIANO = WS-JULIANO-CHECKOUT + WS-PERIODO-EMPR.          
047400     PERFORM P76-CALC-DATA THRU P76-EXIT.                                 
047500                                                                          
047600     ADD 1 TO WS-LOAN-COUNT.                                              
047700     MOVE WS-LOAN-COUNT TO WS-LOAN-ID-NUM.                                
047800     MOVE WS-LOAN-ID-ED          TO WS-LON-ID (WS-LOAN-COUNT).            
047900     MOVE TRN-USER-ID           TO WS-LON-USER-ID (WS-LOAN-COUNT).        
048000     MOVE TRN-MEDIA-ID         TO WS-LON-MEDIA-ID (WS-LOAN-COUNT).        
048100     MOVE TRN-DATE             TO WS-LON-CHECKOUT (WS-LOAN-COUNT).        
048200     MOVE WS-DATA-8              TO WS-LON-DUE (WS-LOAN-COUNT).           
048300     MOVE ZEROS                TO WS-LON-RETURNED (WS-LOAN-COUNT).        
048400     MOVE "N"                    TO WS-MED-AVAIL (WS-SUB-MED).            
048500     ADD 1 TO WS-QTDE-EMPRESTIMOS.                                        
048600     MOVE "LOAN CREATED" TO WS-MENSAGEM.                                  
048700     PERFORM P85-ACEITA THRU P85-EXIT.                                    
048800 P30-EXIT.                                                                
048900     EXIT.                                                                
049000                                                                          
049100 P40-DEVOLUCAO.                                                           
049200*  DEVOLUCAO (RT) - EMPRESTIMO JA DEVOLVIDO E' NO-OP SEM MULTA;           
049300*  SENAO MARCA DEVOLVIDO, LIBERA O ITEM E LANCA MULTA SE ATRASADO.        
049400     MOVE TRN-LOAN-ID TO WS-CHAVE-BUSCA-LON.                              
049500     PERFORM P72-PROCURA-EMPRESTIMO THRU P72-EXIT.                        
049600     IF NOT ACHOU-LON-88                                                  
049700         MOVE "LOAN NOT FOUND" TO WS-MENSAGEM                             
049800         PERFORM P80-REJEITA THRU P80-EXIT                                
049900         GO TO P40-EXIT.                                                  
050000     IF WS-LON-RETURNED (WS-SUB-LON) NOT = ZEROS                          
050100         MOVE "LOAN ALREADY RETURNED" TO WS-MENSAGEM                      
050200         PERFORM P85-ACEITA THRU P85-EXIT                                 
050300         GO TO P40-EXIT.                                                  
050400                                                                          
050500     MOVE WS-LON-MEDIA-ID (WS-SUB-LON) TO WS-CHAVE-BUSCA-MED.             
050600     PERFORM P71-PROCURA-MEDIA THRU P71-EXIT.                             
050700     MOVE WS-LON-USER-ID (WS-SUB-LON) TO WS-CHAVE-BUSCA-USR.              
050800     PERFORM P70-PROCURA-USUARIO THRU P70-EXIT.                           
050900                                                                          
051000     MOVE WS-LON-DUE (WS-SUB-LON) TO WS-DATA-8.                           
051100     PERFORM P75-CALC-JULIANO THRU P75-EXIT.                              
051200     MOVE WS-JULIANO TO WS-JULIANO-DUE.                                   
051300     MOVE TRN-DATE TO WS-DATA-8.                                          
051400     PERFORM P75-CALC-JULIANO THRU P75-EXIT.                              
051500     COMPUTE WS-DIAS-ATRASO = WS-JULIANO - WS-JULIANO-DUE.                
051600     IF WS-DIAS-ATRASO < 0                                                
051700         MOVE 0 TO WS-DIAS-ATRASO.                                        
051800                                                                          
051900     PERFORM P45-CALCULA-MULTA THRU P45-EXIT.                             
052000                                                                          
052100     MOVE TRN-DATE TO WS-LON-RETURNED (WS-SUB-LON).                       
052200     IF ACHOU-MED-88                                                      
052300         MOVE "Y" TO WS-MED-AVAIL (WS-SUB-MED).                           
052400     IF WS-MULTA-CALC > ZEROS                                             
052500         ADD WS-MULTA-CALC TO WS-USR-FINE-BAL (WS-SUB-USR)                
052600         ADD WS-MULTA-CALC TO WS-TOTAL-MULTAS.                            
052700     ADD 1 TO WS-QTDE-DEVOLUCOES.                                         
052800     MOVE "RETURN PROCESSED, FINE " TO WS-MENSAGEM.                       
052900     PERFORM P85-ACEITA THRU P85-EXIT.                                    
053000 P40-EXIT.                                                                
053100     EXIT.                                                                
053200                                                                          
053300 P45-CALCULA-MULTA.                                                       
053400*  TARIFA DIARIA FIXA POR TIPO DE ITEM - LIVRO R$ 10,00, CD               
053500*  R$ 20,00 - MULTIPLICACAO DECIMAL EXATA, SEM ARREDONDAMENTO.            
053600     MOVE ZEROS TO WS-MULTA-CALC.                                         
053700     IF WS-DIAS-ATRASO > 0                                                
053800         IF WS-MED-TYPE (WS-SUB-MED) = "B"                                
053900             COMPUTE WS-MULTA-CALC = WS-DIAS-ATRASO * 10.00               
054000         ELSE                                                             
054100             COMPUTE WS-MULTA-CALC = WS-DIAS-ATRASO * 20.00               
054200         END-IF.                                                          
054300 P45-EXIT.                                                                
054400     EXIT.                                                                
054500                                                                          
054600 P50-RELATORIO-ATRASO.                                                    
054700*  RELATORIO DE ATRASO (RP) - UM USUARIO POR PEDIDO, SO ITENS             
054800*  ATIVOS E ATRASADOS NA DATA DE REFERENCIA DO PROPRIO PEDIDO.            
054900     MOVE TRN-USER-ID TO WS-CHAVE-BUSCA-USR.                              
055000     PERFORM P70-PROCURA-USUARIO THRU P70-EXIT.                           
055100     IF NOT ACHOU-USR-88                                                  
055200         MOVE "USER NOT FOUND" TO WS-MENSAGEM                             
055300         PERFORM P80-REJEITA THRU P80-EXIT                                
055400         GO TO P50-EXIT.                                                  
055500     MOVE "OVERDUE REPORT PRODUCED" TO WS-MENSAGEM.                       
055600     PERFORM P85-ACEITA THRU P85-EXIT.                                    
055700                                                                          
055800     MOVE TRN-DATE TO WS-DATA-8.                                          
055900     PERFORM P75-CALC-JULIANO THRU P75-EXIT.                              
056000     MOVE WS-JULIANO TO WS-JULIANO-REF.                                   
056100                                                                          
056200     MOVE SPACES TO LINHA-RP-CABEC.                                       
056300     MOVE TRN-USER-ID TO RP-USR-DET.                                      
056400     MOVE WS-D8-DIA TO RP-DIA-DET.                                        
056500     MOVE WS-D8-MES TO RP-MES-DET.                                        
056600     MOVE WS-D8-ANO TO RP-ANO-DET.                                        
056700     WRITE REG-RPTFILE FROM LINHA-RP-CABEC.                               
056800                                                                          
056900     MOVE ZEROS TO WS-MULTA-TOTAL-REL.                                    
057000     MOVE 1 TO WS-SUB-LON.                                                
057100 P50-LOOP.                                                                
057200     IF WS-SUB-LON > WS-LOAN-COUNT GO TO P50-TOTAL.                       
057300     IF WS-LON-USER-ID (WS-SUB-LON) NOT = TRN-USER-ID                     
057400         GO TO P50-PROXIMO.                                               
057500     IF WS-LON-RETURNED (WS-SUB-LON) NOT = ZEROS                          
057600         GO TO P50-PROXIMO.                                               
057700     MOVE WS-LON-DUE (WS-SUB-LON) TO WS-DATA-8.                           
057800     PERFORM P75-CALC-JULIANO THRU P75-EXIT.                              
057900     MOVE WS-JULIANO TO WS-JULIANO-DUE.                                   
058000     IF WS-JULIANO-REF NOT > WS-JULIANO-DUE                               
058100         GO TO P50-PROXIMO.                                               
058200     COMPUTE WS-DIAS-ATRASO = WS-JULIANO-REF - WS-JULIANO-DUE.            
058300                                                                          
058400     MOVE WS-LON-MEDIA-ID (WS-SUB-LON) TO WS-CHAVE-BUSCA-MED.             
058500     PERFORM P71-PROCURA-MEDIA THRU P71-EXIT.                             
058600     IF NOT ACHOU-MED-88 GO TO P50-PROXIMO.                               
058700                                                                          
058800     PERFORM P45-CALCULA-MULTA THRU P45-EXIT.                             
058900     ADD WS-MULTA-CALC TO WS-MULTA-TOTAL-REL.                             
059000                                                                          
059100     MOVE SPACES TO LINHA-RP-DET.                                         
059200     MOVE WS-MED-TITLE (WS-SUB-MED) TO RP-TITULO-DET.                     
059300     IF WS-MED-TYPE (WS-SUB-MED) = "B"                                    
059400         MOVE "BOOK" TO RP-TIPO-DET                                       
059500     ELSE                                                                 
059600         MOVE "CD  " TO RP-TIPO-DET.                                      
059700     MOVE WS-DIAS-ATRASO TO RP-DIAS-DET.                                  
059800     MOVE WS-MULTA-CALC  TO RP-MULTA-DET.                                 
059900     WRITE REG-RPTFILE FROM LINHA-RP-DET.                                 
060000 P50-PROXIMO.                                                             
060100     ADD 1 TO WS-SUB-LON.                                                 
060200     GO TO P50-LOOP.                                                      
060300 P50-TOTAL.                                                               
060400     MOVE WS-MULTA-TOTAL-REL TO RP-TOTAL-DET.                             
060500     WRITE REG-RPTFILE FROM LINHA-RP-TOTAL.                               
060600 P50-EXIT.                                                                
060700     EXIT.                                                                
060800                                                                          
060900 P55-PAGAMENTO.                                                           
061000*  PAGAMENTO DE MULTA (PY) - VALOR TEM QUE SER POSITIVO; O SALDO          
061100*  NUNCA FICA NEGATIVO (EXCESSO PAGO NAO VIRA CREDITO).                   
061200     IF TRN-AMOUNT NOT > ZEROS                                            
061300         MOVE "PAYMENT MUST BE POSITIVE" TO WS-MENSAGEM                   
061400         PERFORM P80-REJEITA THRU P80-EXIT                                
061500         GO TO P55-EXIT.                                                  
061600     MOVE TRN-USER-ID TO WS-CHAVE-BUSCA-USR.                              
061700     PERFORM P70-PROCURA-USUARIO THRU P70-EXIT.                           
061800     IF NOT ACHOU-USR-88                                                  
061900         MOVE "USER NOT FOUND" TO WS-MENSAGEM                             
062000         PERFORM P80-REJEITA THRU P80-EXIT                                
062100         GO TO P55-EXIT.                                                  
062200     COMPUTE WS-NOVO-SALDO =                                              
062300         WS-USR-FINE-BAL (WS-SUB-USR) - TRN-AMOUNT.                       
062400     IF WS-NOVO-SALDO < 0                                                 
062500         MOVE ZEROS TO WS-USR-FINE-BAL (WS-SUB-USR)                       
062600     ELSE                                                                 
062700         MOVE WS-NOVO-SALDO TO WS-USR-FINE-BAL (WS-SUB-USR).              
062800     ADD TRN-AMOUNT TO WS-TOTAL-PAGAMENTOS.                               
062900     MOVE "PAYMENT POSTED, BALANCE " TO WS-MENSAGEM.                      
063000     PERFORM P85-ACEITA THRU P85-EXIT.                                    
063100 P55-EXIT.                                                                
063200     EXIT.                                                                
063300                                                                          
063400 P60-LEMBRETE.                                                            
063500*  RODADA DE LEMBRETE (RM) - VARRE TODOS OS USUARIOS NA ORDEM DO          
063600*  ARQUIVO, EMITINDO UMA LINHA PARA CADA UM COM EMPRESTIMO ATIVO          
063700*  ATRASADO NA DATA DE REFERENCIA DA PROPRIA TRANSACAO.                   
063800     MOVE "REMINDER RUN PRODUCED" TO WS-MENSAGEM.                         
063900     PERFORM P85-ACEITA THRU P85-EXIT.                                    
064000     MOVE TRN-DATE TO WS-DATA-8.                                          
064100     PERFORM P75-CALC-JULIANO THRU P75-EXIT.                              
064200     MOVE WS-JULIANO TO WS-JULIANO-REF.                                   
064300     MOVE 1 TO WS-SUB-USR.                                                
064400 P60-LOOP-USR.                                                            
064500     IF WS-SUB-USR > WS-USER-COUNT GO TO P60-EXIT.                        
064600     MOVE ZEROS TO WS-QTDE-ATRASADOS.                                     
064700     MOVE 1 TO WS-SUB-LON.                                                
064800 P60-LOOP-LON.                                                            
064900     IF WS-SUB-LON > WS-LOAN-COUNT GO TO P60-FIM-USR.                     
065000     IF WS-LON-USER-ID (WS-SUB-LON) NOT =                                 
065100        WS-USR-ID (WS-SUB-USR)                                            
065200         GO TO P60-PROXIMO-LON.                                           
065300     IF WS-LON-RETURNED (WS-SUB-LON) NOT = ZEROS                          
065400         GO TO P60-PROXIMO-LON.                                           
065500     MOVE WS-LON-DUE (WS-SUB-LON) TO WS-DATA-8.                           
065600     PERFORM P75-CALC-JULIANO THRU P75-EXIT.                              
065700     IF WS-JULIANO-REF > WS-JULIANO                                       
065800         ADD 1 TO WS-QTDE-ATRASADOS.                                      
065900 P60-PROXIMO-LON.                                                         
066000     ADD 1 TO WS-SUB-LON.                                                 
066100     GO TO P60-LOOP-LON.                                                  
066200 P60-FIM-USR.                                                             
066300     IF WS-QTDE-ATRASADOS > 0                                             
066400         ADD 1 TO WS-QTDE-NOTIFICADOS                                     
066500         MOVE SPACES TO LINHA-RM-DET                                      
066600         MOVE WS-USR-USERNAME (WS-SUB-USR) TO RM-USERNAME-DET             
066700         MOVE WS-QTDE-ATRASADOS TO RM-QTDE-DET                            
066800         WRITE REG-RPTFILE FROM LINHA-RM-DET.                             
066900     ADD 1 TO WS-SUB-USR.                                                 
067000     GO TO P60-LOOP-USR.                                                  
067100 P60-EXIT.                                                                
067200     MOVE WS-QTDE-NOTIFICADOS TO RM-TOTAL-DET.                            
067300     WRITE REG-RPTFILE FROM LINHA-RM-TRAILER.                             
067400     EXIT.                                                                
067500                                                                          
067600 P70-PROCURA-USUARIO.                                                     
067700*  PROCURA WS-CHAVE-BUSCA-USR NA TABELA. DEIXA O SUBSCRITO                
067800*  ACHADO EM WS-SUB-USR.                                                  
067900     MOVE "N" TO WS-ACHOU-USR.                                            
068000     MOVE 1 TO WS-SUB-USR.                                                
068100 P70-LOOP.                                                                
068200     IF WS-SUB-USR > WS-USER-COUNT GO TO P70-EXIT.                        
068300     IF WS-USR-ID (WS-SUB-USR) = WS-CHAVE-BUSCA-USR                       
068400         MOVE "Y" TO WS-ACHOU-USR                                         
068500         GO TO P70-EXIT.                                                  
068600     ADD 1 TO WS-SUB-USR.                                                 
068700     GO TO P70-LOOP.                                                      
068800 P70-EXIT.                                                                
068900     EXIT.                                                                
069000                                                                          
069100 P71-PROCURA-MEDIA.                                                       
069200*  PROCURA WS-CHAVE-BUSCA-MED NA TABELA. DEIXA O SUBSCRITO                
069300*  ACHADO EM WS-SUB-MED.                                                  
069400     MOVE "N" TO WS-ACHOU-MED.                                            
069500     MOVE 1 TO WS-SUB-MED.                                                
069600 P71-LOOP.                                                                
069700     IF WS-SUB-MED > WS-MEDIA-COUNT GO TO P71-EXIT.                       
069800     IF WS-MED-ID (WS-SUB-MED) = WS-CHAVE-BUSCA-MED                       
069900         MOVE "Y" TO WS-ACHOU-MED                                         
070000         GO TO P71-EXIT.                                                  
070100     ADD 1 TO WS-SUB-MED.                                                 
070200     GO TO P71-LOOP.                                                      
070300 P71-EXIT.                                                                
070400     EXIT.                                                                
070500                                                                          
070600 P72-PROCURA-EMPRESTIMO.                                                  
070700*  PROCURA WS-CHAVE-BUSCA-LON NA TABELA. DEIXA O SUBSCRITO                
070800*  ACHADO EM WS-SUB-LON.                                                  
070900     MOVE "N" TO WS-ACHOU-LON.                                            
071000     MOVE 1 TO WS-SUB-LON.                                                
071100 P72-LOOP.                                                                
071200     IF WS-SUB-LON > WS-LOAN-COUNT GO TO P72-EXIT.                        
071300     IF WS-LON-ID (WS-SUB-LON) = WS-CHAVE-BUSCA-LON                       
071400         MOVE "Y" TO WS-ACHOU-LON                                         
071500         GO TO P72-EXIT.                                                  
071600     ADD 1 TO WS-SUB-LON.                                                 
071700     GO TO P72-LOOP.                                                      
071800 P72-EXIT.                                                                
071900     EXIT.                                                                
072000                                                                          
072100 P73-TEM-EMPRESTIMO-ATRASADO.                                             
072200*  CONFERE SE O USUARIO EM WS-SUB-USR TEM ALGUM EMPRESTIMO ATIVO          
072300*  COM VENCIMENTO ANTERIOR A TRN-DATE (ELEGIBILIDADE DO BO).              
072400     MOVE "N" TO WS-ACHOU-LON.                                            
072500     MOVE 1 TO WS-SUB-LON.                                                
072600 P73-LOOP.                                                                
072700     IF WS-SUB-LON > WS-LOAN-COUNT GO TO P73-EXIT.                        
072800     IF WS-LON-USER-ID (WS-SUB-LON) NOT = TRN-USER-ID                     
072900         GO TO P73-PROXIMO.                                               
073000     IF WS-LON-RETURNED (WS-SUB-LON) NOT = ZEROS                          
073100         GO TO P73-PROXIMO.                                               
073200     IF WS-LON-DUE (WS-SUB-LON) < TRN-DATE                                
073300         MOVE "Y" TO WS-ACHOU-LON                                         
073400         GO TO P73-EXIT.                                                  
073500 P73-PROXIMO.                                                             
073600     ADD 1 TO WS-SUB-LON.                                                 
073700     GO TO P73-LOOP.                                                      
073800 P73-EXIT.                                                                
073900     EXIT.                                                                
074000                                                                          
074100 P75-CALC-JULIANO.                                                        
074200*  CONVERTE WS-DATA-8 (AAAAMMDD) PARA O NUMERO JULIANO EM                 
074300*  WS-JULIANO. FORMULA PADRAO FLIEGEL/VAN FLANDERN, SO DIVISAO            
074400*  INTEIRA (TRUNCADA), SEM FUNCTION NENHUMA.                              
074500     MOVE WS-D8-ANO TO WS-JY.                                             
074600     MOVE WS-D8-MES TO WS-JM.                                             
074700     MOVE WS-D8-DIA TO WS-JD.                                             
074800     COMPUTE WS-JA = (WS-JM - 14) / 12.                                   
074900     COMPUTE WS-JTEMP1 = 1461 * (WS-JY + 4800 + WS-JA).                   
075000     COMPUTE WS-JTEMP1 = WS-JTEMP1 / 4.                                   
075100     COMPUTE WS-JTEMP2 = 367 * (WS-JM - 2 - WS-JA * 12).                  
075200     COMPUTE WS-JTEMP2 = WS-JTEMP2 / 12.                                  
075300     COMPUTE WS-JTEMP3 = (WS-JY + 4900 + WS-JA) / 100.                    
075400     COMPUTE WS-JTEMP3 = (3 * WS-JTEMP3) / 4.                             
075500     COMPUTE WS-JULIANO =                                                 
075600         WS-JTEMP1 + WS-JTEMP2 - WS-JTEMP3 + WS-JD - 32075.               
075700 P75-EXIT.                                                                
075800     EXIT.                                                                
075900                                                                          
076000 P76-CALC-DATA.                                                           
076100*  CONVERTE O NUMERO JULIANO EM WS-JULIANO DE VOLTA PARA                  
076200*  WS-DATA-8 (AAAAMMDD). INVERSA DA FORMULA DE P75 ACIMA.                 
076300     COMPUTE WS-JL = WS-JULIANO + 68569.                                  
076400     COMPUTE WS-JN = (4 * WS-JL) / 146097.                                
076500     COMPUTE WS-JL = WS-JL - ((146097 * WS-JN + 3) / 4).                  
076600     COMPUTE WS-JI = (4000 * (WS-JL + 1)) / 1461001.                      
076700     COMPUTE WS-JL = WS-JL - ((1461 * WS-JI) / 4) + 31.                   
076800     COMPUTE WS-JJ = (80 * WS-JL) / 2447.                                 
076900     COMPUTE WS-JK = WS-JL - ((2447 * WS-JJ) / 80).                       
077000     COMPUTE WS-JL = WS-JJ / 11.                                          
077100     COMPUTE WS-JJ = WS-JJ + 2 - (12 * WS-JL).                            
077200     COMPUTE WS-JI = 100 * (WS-JN - 49) + WS-JI + WS-JL.                  
077300     MOVE WS-JI TO WS-D8-ANO.                                             
077400     MOVE WS-JJ TO WS-D8-MES.                                             
077500     MOVE WS-JK TO WS-D8-DIA.                                             
077600 P76-EXIT.                                                                
077700     EXIT.                                                                
077800                                                                          
077900 P80-REJEITA.                                                             
078000     ADD 1 TO WS-QTDE-REJEITADAS.                                         
078100     MOVE SPACES        TO LINHA-MOVTO.                                   
078200     MOVE TRN-CODE      TO COD-DET.                                       
078300     IF TRN-RETURN                                                        
078400         MOVE TRN-LOAN-ID   TO ID-DET                                     
078500     ELSE                                                                 
078600         MOVE TRN-USER-ID   TO ID-DET                                     
078700     END-IF.                                                              
078800     MOVE WS-MENSAGEM   TO MSG-DET.                                       
078900     WRITE REG-RPTFILE FROM LINHA-MOVTO.                                  
079000 P80-EXIT.                                                                
079100     EXIT.                                                                
079200                                                                          
079300 P85-ACEITA.                                                              
079400     ADD 1 TO WS-QTDE-ACEITAS.                                            
079500     MOVE SPACES        TO LINHA-MOVTO.                                   
079600     MOVE TRN-CODE      TO COD-DET.                                       
079700     IF TRN-RETURN                                                        
079800         MOVE TRN-LOAN-ID   TO ID-DET                                     
079900     ELSE                                                                 
080000         MOVE TRN-USER-ID   TO ID-DET                                     
080100     END-IF.                                                              
080200     MOVE WS-MENSAGEM   TO MSG-DET.                                       
080300     WRITE REG-RPTFILE FROM LINHA-MOVTO.                                  
080400 P85-EXIT.                                                                
080500     EXIT.                                                                
080600                                                                          
080700 P90-FIM-DE-JOB.                                                          
080800     CLOSE TRANSACTS.                                                     
080900     OPEN OUTPUT USERS.                                                   
081000     MOVE 1 TO WS-SUB.                                                    
081100 P91-REGRAVA-USERS.                                                       
081200     IF WS-SUB > WS-USER-COUNT GO TO P91-EXIT.                            
081300     MOVE WS-USR-ID (WS-SUB)       TO USR-ID.                             
081400     MOVE WS-USR-USERNAME (WS-SUB) TO USR-USERNAME.                       
081500     MOVE WS-USR-NAME (WS-SUB)     TO USR-NAME.                           
081600     MOVE WS-USR-ROLE (WS-SUB)     TO USR-ROLE.                           
081700     MOVE WS-USR-PASSWORD (WS-SUB) TO USR-PASSWORD.                       
081800     MOVE WS-USR-FINE-BAL (WS-SUB) TO USR-FINE-BAL.                       
081900     WRITE USER-MASTER-RECORD.                                            
082000     ADD 1 TO WS-SUB.                                                     
082100     GO TO P91-REGRAVA-USERS.                                             
082200 P91-EXIT.                                                                
082300     CLOSE USERS.                                                         
082400                                                                          
082500     OPEN OUTPUT MEDIA.                                                   
082600     MOVE 1 TO WS-SUB.                                                    
082700 P92-REGRAVA-MEDIA.                                                       
082800     IF WS-SUB > WS-MEDIA-COUNT GO TO P92-EXIT.                           
082900     MOVE WS-MED-ID (WS-SUB)     TO MED-ID.                               
083000     MOVE WS-MED-TYPE (WS-SUB)   TO MED-TYPE.                             
083100     MOVE WS-MED-TITLE (WS-SUB)  TO MED-TITLE.                            
083200     MOVE WS-MED-AUTHOR (WS-SUB) TO MED-AUTHOR.                           
083300     MOVE WS-MED-ISBN (WS-SUB)   TO MED-ISBN.                             
083400     MOVE WS-MED-ARTIST (WS-SUB) TO MED-ARTIST.                           
083500     MOVE WS-MED-AVAIL (WS-SUB)  TO MED-AVAIL.                            
083600     WRITE MEDIA-MASTER-RECORD.                                           
083700     ADD 1 TO WS-SUB.                                                     
083800     GO TO P92-REGRAVA-MEDIA.                                             
083900 P92-EXIT.                                                                
084000     CLOSE MEDIA.                                                         
084100                                                                          
084200     OPEN OUTPUT LOANS.                                                   
084300     MOVE 1 TO WS-SUB.                                                    
084400 P93-REGRAVA-LOANS.                                                       
084500     IF WS-SUB > WS-LOAN-COUNT GO TO P93-EXIT.                            
084600     MOVE WS-LON-ID (WS-SUB)       TO LON-ID.                             
084700     MOVE WS-LON-USER-ID (WS-SUB)  TO LON-USER-ID.                        
084800     MOVE WS-LON-MEDIA-ID (WS-SUB) TO LON-MEDIA-ID.                       
084900     MOVE WS-LON-CHECKOUT (WS-SUB) TO LON-CHECKOUT.                       
085000     MOVE WS-LON-DUE (WS-SUB)      TO LON-DUE.                            
085100     MOVE WS-LON-RETURNED (WS-SUB) TO LON-RETURNED.                       
085200     WRITE LOAN-RECORD.                                                   
085300     ADD 1 TO WS-SUB.                                                     
085400     GO TO P93-REGRAVA-LOANS.                                             
085500 P93-EXIT.                                                                
085600     CLOSE LOANS.                                                         
085700                                                                          
085800     WRITE REG-RPTFILE FROM LINHA-TRACO.                                  
085900     MOVE WS-QTDE-LIDAS        TO TOT-LIDAS-DET.                          
086000     WRITE REG-RPTFILE FROM LINHA-TOT1.                                   
086100     MOVE WS-QTDE-ACEITAS      TO TOT-ACEITAS-DET.                        
086200     WRITE REG-RPTFILE FROM LINHA-TOT2.                                   
086300     MOVE WS-QTDE-REJEITADAS   TO TOT-REJEIT-DET.                         
086400     WRITE REG-RPTFILE FROM LINHA-TOT3.                                   
086500     MOVE WS-QTDE-EMPRESTIMOS  TO TOT-EMPR-DET.                           
086600     MOVE WS-QTDE-DEVOLUCOES   TO TOT-DEVOL-DET.                          
086700     WRITE REG-RPTFILE FROM LINHA-TOT4.                                   
086800     MOVE WS-TOTAL-MULTAS      TO TOT-MULTAS-DET.                         
086900     WRITE REG-RPTFILE FROM LINHA-TOT5.                                   
087000     MOVE WS-TOTAL-PAGAMENTOS  TO TOT-PAGTO-DET.                          
087100     WRITE REG-RPTFILE FROM LINHA-TOT6.                                   
087200     CLOSE RPTFILE.                                                       
087300     STOP RUN.                                                            
