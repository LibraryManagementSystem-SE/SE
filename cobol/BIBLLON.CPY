000100*****************************************************************         
000200*  BIBLLON.CPY                                                 *          
000300*  ARQUIVO DE EMPRESTIMOS DA BIBLIOTECA (ARQUIVO LOANS)        *          
000400*  ------------------------------------------------------------*          
000500*  Uma linha por emprestimo, ativo ou ja devolvido.  Gravado e  *         
000600*  regravado so por BIBL23 - nao ha outro programa que toque    *         
000700*  neste arquivo, mas o layout fica em copybook do mesmo jeito  *         
000800*  porque e' reaproveitado em tres pontos distintos do mesmo    *         
000900*  programa (tabela em memoria, registro do FD e area de        *         
001000*  trabalho do relatorio de atraso).  REGISTRO DE 48 POSICOES,  *         
001100*  SEM FILLER DE FOLGA - largura fechada, sem reserva futura.   *         
001200*----------------------------------------------------------------         
001300*  02/06/89 RFM  -- LAYOUT INICIAL DO FICHARIO DE EMPRESTIMOS   *         
001400*  17/11/92 JCS  -- CHAMADO 0118 - DATA DE DEVOLUCAO PASSOU A   *         
001500*                    9(08) (ERA 9(06), SO DIA/MES)              *         
001600*  DEZ/99   RFM  -- REVISAO Y2K - DATAS JA ESTAO EM AAAAMMDD    *         
001700*****************************************************************         
001800 01  LOAN-RECORD.                                                         
001900*--  IDENTIFICADOR UNICO DO EMPRESTIMO, CHAVE DO ARQUIVO -------*         
002000     05  LON-ID                  PIC X(08).                               
002100*--  USUARIO QUE TOMOU O ITEM EMPRESTADO ------------------------*        
002200     05  LON-USER-ID             PIC X(08).                               
002300*--  ITEM DO ACERVO EMPRESTADO ----------------------------------*        
002400     05  LON-MEDIA-ID            PIC X(08).                               
002500*--  DATA DA RETIRADA, FORMATO AAAAMMDD -------------------------*        
002600     05  LON-CHECKOUT            PIC 9(08).                               
002700*--  DATA DE VENCIMENTO, FORMATO AAAAMMDD -----------------------*        
002800     05  LON-DUE                 PIC 9(08).                               
002900*--  DATA DA DEVOLUCAO, AAAAMMDD, OU ZEROS SE AINDA ATIVO -------*        
003000     05  LON-RETURNED            PIC 9(08).                               
003100         88  LON-EMPRESTIMO-ATIVO     VALUE ZEROS.                        
