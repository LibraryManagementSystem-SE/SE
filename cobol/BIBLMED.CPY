000100*****************************************************************         
000200*  BIBLMED.CPY                                                 *          
000300*  CADASTRO MESTRE DO ACERVO DA BIBLIOTECA (ARQUIVO MEDIA)     *          
000400*  ------------------------------------------------------------*          
000500*  Um layout so para os dois tipos de item do acervo - livro e *          
000600*  CD.  MED-AUTHOR/MED-ISBN valem para livro; MED-ARTIST vale   *         
000700*  para CD; o campo que nao se aplica ao tipo do item fica em   *         
000800*  branco (e' a forma "achatada" de uniao de subtipo - no       *         
000900*  arquivo sequencial de largura fixa nao cabe um REDEFINES de  *         
001000*  verdade sem deslocar os campos seguintes, como aconteceria   *         
001100*  se MED-AUTHOR/MED-ISBN dividissem posicao com MED-ARTIST).   *         
001200*  Lido/regravado por BIBL09 (cadastro/pesquisa) e por BIBL23   *         
001300*  (baixa/devolve disponibilidade); os dois programas tem que   *         
001400*  concordar byte-a-byte.  REGISTRO DE 113 POSICOES, SEM FILLER *         
001500*  DE FOLGA - largura fechada, sem reserva p/ campo futuro.     *         
001600*----------------------------------------------------------------         
001700*  19/05/89 RFM  -- LAYOUT INICIAL, SO LIVRO                    *         
001800*  09/90    RFM  -- INCLUIDO TIPO CD (MED-ARTIST)               *         
001900*  14/02/94 VLS  -- RENOMEADO MED-DISPONIVEL P/ MED-AVAIL       *         
002000*  DEZ/99   RFM  -- REVISAO Y2K - NENHUM CAMPO DE DATA NO REG   *         
002100*****************************************************************         
002200 01  MEDIA-MASTER-RECORD.                                                 
002300*--  IDENTIFICADOR UNICO DO ITEM, CHAVE DO MESTRE --------------*         
002400     05  MED-ID                  PIC X(08).                               
002500*--  TIPO DO ITEM:  'B' = LIVRO      'C' = CD -------------------*        
002600     05  MED-TYPE                PIC X(01).                               
002700         88  MED-TYPE-LIVRO           VALUE "B".                          
002800         88  MED-TYPE-CD              VALUE "C".                          
002900         88  MED-TYPE-VALIDO          VALUE "B" "C".                      
003000*--  TITULO DO ITEM ---------------------------------------------*        
003100     05  MED-TITLE               PIC X(30).                               
003200*--  AUTOR - SO PARA LIVRO, BRANCO QUANDO CD --------------------*        
003300     05  MED-AUTHOR               PIC X(30).                              
003400*--  ISBN - SO PARA LIVRO, BRANCO QUANDO CD ---------------------*        
003500     05  MED-ISBN                 PIC X(13).                              
003600*--  ARTISTA/BANDA - SO PARA CD, BRANCO QUANDO LIVRO ------------*        
003700     05  MED-ARTIST                PIC X(30).                             
003800*--  DISPONIBILIDADE:  'Y' LIVRE      'N' EMPRESTADO ------------*        
003900     05  MED-AVAIL                PIC X(01).                              
004000         88  MED-DISPONIVEL           VALUE "Y".                          
004100         88  MED-EMPRESTADO           VALUE "N".                          
