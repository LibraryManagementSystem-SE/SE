000100*****************************************************************         
000200*  BIBLTRN.CPY                                                 *          
000300*  REGISTRO DE TRANSACAO DO LOTE DE CIRCULACAO (ARQUIVO        *          
000400*  TRANSACTS) - ENTRADA DO JOB DIARIO BIBL23                   *          
000500*  ------------------------------------------------------------*          
000600*  Uma linha por movimento do dia: retirada, devolucao,         *         
000700*  pagamento de multa, relatorio de atraso sob demanda, ou      *         
000800*  rodada de lembrete.  TRN-DATE faz o papel da data do sistema *         
000900*  em cada transacao (o lote nao tem relogio proprio - cada     *         
001000*  linha traz a sua data de referencia).  REGISTRO DE 43        *         
001100*  POSICOES, SEM FILLER DE FOLGA - largura fechada, combinada   *         
001200*  com o pessoal que gera o arquivo de entrada.                 *         
001300*----------------------------------------------------------------         
001400*  30/07/91 RFM  -- LAYOUT INICIAL - SO BO/RT                   *         
001500*  14/01/95 VLS  -- INCLUIDO CODIGO PY (PAGAMENTO DE MULTA)     *         
001600*  23/09/97 JCS  -- CHAMADO 0271 - INCLUIDOS RP E RM            *         
001700*  DEZ/99   RFM  -- REVISAO Y2K - TRN-DATE JA ERA AAAAMMDD      *         
001800*****************************************************************         
001900 01  TRANSACTION-RECORD.                                                  
002000*--  CODIGO DO MOVIMENTO ----------------------------------------*        
002100     05  TRN-CODE                PIC X(02).                               
002200         88  TRN-BORROW               VALUE "BO".                         
002300         88  TRN-RETURN               VALUE "RT".                         
002400         88  TRN-PAY                  VALUE "PY".                         
002500         88  TRN-REPORT               VALUE "RP".                         
002600         88  TRN-REMINDER             VALUE "RM".                         
002700         88  TRN-CODE-VALIDO          VALUE "BO" "RT" "PY" "RP"           
002800                                            "RM".                         
002900*--  USUARIO - PREENCHIDO EM BO, PY E RP ------------------------*        
003000     05  TRN-USER-ID             PIC X(08).                               
003100*--  ITEM DO ACERVO - PREENCHIDO EM BO --------------------------*        
003200     05  TRN-MEDIA-ID            PIC X(08).                               
003300*--  EMPRESTIMO - PREENCHIDO EM RT ------------------------------*        
003400     05  TRN-LOAN-ID             PIC X(08).                               
003500*--  VALOR DO PAGAMENTO - PREENCHIDO EM PY ----------------------*        
003600     05  TRN-AMOUNT              PIC 9(07)V99.                            
003700*--  DATA DO MOVIMENTO, FORMATO AAAAMMDD ------------------------*        
003800     05  TRN-DATE                PIC 9(08).                               
