000100*****************************************************************         
000200*  BIBLUSR.CPY                                                 *          
000300*  CADASTRO MESTRE DE USUARIOS DA BIBLIOTECA (ARQUIVO USERS)   *          
000400*  ------------------------------------------------------------*          
000500*  Layout unico para os dois tipos de usuario do sistema de    *          
000600*  circulacao - socios (leitores) e administradores do balcao. *          
000700*  Lido/regravado sequencialmente pelos programas BIBL01 e     *          
000800*  BIBL23 - os dois tem que concordar byte-a-byte neste layout *          
000900*  porque um regrava o mestre que o outro volta a ler no job   *          
001000*  seguinte.  REGISTRO DE 88 POSICOES, SEM FILLER DE FOLGA -   *          
001100*  largura fechada, combinada com o pessoal de producao; nao   *          
001200*  sobra byte para reserva futura neste arquivo.               *          
001300*----------------------------------------------------------------         
001400*  14/03/89 RFM  -- LAYOUT INICIAL DO CADASTRO DE SOCIOS        *         
001500*  22/08/90 RFM  -- INCLUIDO USR-ROLE P/ DISTINGUIR ADM/SOCIO   *         
001600*  05/02/93 VLS  -- SALDO DE MULTA PASSOU A 9(07)V99 (ERA 5)    *         
001700*  NOV/99   RFM  -- REVISAO Y2K - NENHUM CAMPO DE DATA NO REG   *         
001800*****************************************************************         
001900 01  USER-MASTER-RECORD.                                                  
002000*--  IDENTIFICADOR UNICO DO USUARIO, CHAVE DO MESTRE -----------*         
002100     05  USR-ID                  PIC X(08).                               
002200*--  LOGIN DO USUARIO - UNICO EM TODO O ARQUIVO ----------------*         
002300     05  USR-USERNAME            PIC X(20).                               
002400*--  NOME DE EXIBICAO -------------------------------------------*        
002500     05  USR-NAME                PIC X(30).                               
002600*--  PAPEL:  'A' = ADMINISTRADOR     'M' = SOCIO ---------------*         
002700     05  USR-ROLE                PIC X(01).                               
002800         88  USR-ROLE-ADMIN           VALUE "A".                          
002900         88  USR-ROLE-MEMBER          VALUE "M".                          
003000         88  USR-ROLE-VALIDA          VALUE "A" "M".                      
003100*--  SENHA EM TEXTO PLANO, CONFORME O SISTEMA DE ORIGEM --------*         
003200     05  USR-PASSWORD            PIC X(20).                               
003300*--  SALDO DE MULTA EM ABERTO - NUNCA NEGATIVO, 2 DECIMAIS -----*         
003400     05  USR-FINE-BAL             PIC 9(07)V99.                           
003500         88  USR-SEM-MULTA            VALUE ZEROS.                        
